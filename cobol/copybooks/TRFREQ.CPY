000100*=================================================================
000200*TRFREQ.CPY -- TRANSFER REQUEST RECORD LAYOUT (INPUT).
000300*ONE ENTRY PER TRANSFER REQUEST, PROCESSED IN ARRIVAL ORDER BY
000400*TRANSFER-POST.
000500*  ORIG 08/09/26 SWH  REQ 26-0117 FUNDS XFER REWRITE - NEW FILE
000600*=================================================================
000700 01  TRF-REQUEST.
000800     05  REQ-SOURCE-ACCT               PIC X(20).
000900     05  REQ-DEST-ACCT                 PIC X(20).
001000     05  REQ-AMOUNT                    PIC 9(13)V99.
001100     05  REQ-CURRENCY                  PIC X(03).
001200     05  REQ-CONCEPT                   PIC X(30).
001300*-----------------------------------------------------------------
001400*EDITED VIEW OF THE AMOUNT, USED WHEN AN INVALID-AMOUNT REJECT
001500*MESSAGE HAS TO QUOTE THE REQUEST AS TYPED (SEE TRANSFER-POST
001600*325-CHECK-POSITIVE-AMOUNT).
001700*-----------------------------------------------------------------
001800 01  TRF-REQUEST-EDIT-VIEW REDEFINES TRF-REQUEST.
001900     05  FILLER                        PIC X(40).
002000     05  REQ-AMOUNT-X                  PIC X(15).
002100     05  FILLER                        PIC X(33).
