000100*=================================================================
000200*TRFJRN.CPY -- TRANSFER JOURNAL RECORD LAYOUT (OUTPUT).
000300*ONE ENTRY PER TRANSFER REQUEST PROCESSED BY TRANSFER-POST, EITHER
000400*EXITOSA (POSTED) OR RECHAZADA (REJECTED, TRF-REASON TELLS WHY).
000500*  ORIG 08/09/26 SWH  REQ 26-0117 FUNDS XFER REWRITE - NEW FILE
000600*=================================================================
000700 01  TRF-JOURNAL.
000800     05  TRF-ID                        PIC X(36).
000900     05  TRF-SOURCE-ACCT               PIC X(20).
001000     05  TRF-DEST-ACCT                 PIC X(20).
001100     05  TRF-AMOUNT                    PIC 9(13)V99.
001200     05  TRF-CURRENCY                  PIC X(03).
001300     05  TRF-STATUS                    PIC X(10).
001400         88  TRF-ACCEPTED                   VALUE "EXITOSA".
001500         88  TRF-REJECTED                   VALUE "RECHAZADA".
001600     05  TRF-CONCEPT                   PIC X(30).
001700     05  TRF-DATE                      PIC X(26).
001800     05  TRF-UPDATED-DATE              PIC X(26).
001900     05  TRF-REF-CODE                  PIC X(20).
002000     05  TRF-REASON                    PIC X(60).
002100*-----------------------------------------------------------------
002200*TRF-DATE BROKEN OUT TO COMPONENTS - USED BY TRANSFER-SUMMARY WHEN
002300*THE RUN-DATE IS NEEDED OFF THE FIRST JOURNAL RECORD RATHER THAN
002400*RE-ACCEPTING FROM DATE (SEE TRANSFER-SUMMARY 300-PRINT-HEADING).
002500*-----------------------------------------------------------------
002600 01  TRF-DATE-VIEW REDEFINES TRF-JOURNAL.
002700     05  FILLER                        PIC X(134).
002800     05  TRF-DTE-YYYY                  PIC 9(04).
002900     05  TRF-DTE-SEP1                  PIC X(01).
003000     05  TRF-DTE-MM                    PIC 9(02).
003100     05  TRF-DTE-SEP2                  PIC X(01).
003200     05  TRF-DTE-DD                    PIC 9(02).
003300     05  FILLER                        PIC X(106).
