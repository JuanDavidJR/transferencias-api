000100*=================================================================
000200*ACCTREC.CPY -- ACCOUNT MASTER RECORD LAYOUT.
000300*ONE ENTRY PER CUSTOMER ACCOUNT.  MASTER FILE IS KEPT IN ASCENDING
000400*SEQUENCE BY ACCT-NUMBER; SEE ACCOUNT-OPEN AND TRANSFER-POST FOR
000500*THE TABLE-LOAD / BINARY-SEARCH LOGIC THAT TREATS THIS AS A KEYED
000600*FILE WITHOUT AN INDEXED ORGANIZATION.
000700*  ORIG 11/02/87 RJK  INITIAL LAYOUT - ACCT SVGS CONVERSION
000800*  CHGD 06/14/91 LMT  ADDED ACCT-EMAIL FOR STATEMENT-BY-MAIL PROJ
000900*  CHGD 03/09/99 DCP  Y2K - EXPANDED TIMESTAMPS TO FULL CCYY-MM-DD
001000*  CHGD 08/09/26 SWH  REQ 26-0117 FUNDS XFER REWRITE - ADDED ACTIVE
001100*                     FLAG AND TRAILING FILLER FOR TRANSFER PROJ
001200*=================================================================
001300 01  ACCT-RECORD.
001400     05  ACCT-ID                      PIC X(36).
001500     05  ACCT-NUMBER                   PIC X(20).
001600     05  ACCT-HOLDER-NAME              PIC X(40).
001700     05  ACCT-EMAIL                    PIC X(40).
001800     05  ACCT-BALANCE                  PIC S9(13)V99.
001900     05  ACCT-CURRENCY                 PIC X(03).
002000     05  ACCT-CREATED-DATE             PIC X(26).
002100     05  ACCT-UPDATED-DATE             PIC X(26).
002200     05  ACCT-ACTIVE-FLAG              PIC X(01).
002300         88  ACCT-IS-ACTIVE                 VALUE "Y".
002400         88  ACCT-IS-INACTIVE               VALUE "N".
002500     05  FILLER                        PIC X(03).
002600*-----------------------------------------------------------------
002700*CREATED-DATE BROKEN OUT TO COMPONENTS FOR THE RUN-DATE STAMPING
002800*LOGIC IN ACCOUNT-OPEN (SEE 400-STAMP-NEW-ACCOUNT).
002900*-----------------------------------------------------------------
003000 01  ACCT-CREATED-VIEW REDEFINES ACCT-RECORD.
003100     05  FILLER                        PIC X(154).
003200     05  ACCT-CRE-YYYY                 PIC 9(04).
003300     05  ACCT-CRE-SEP1                 PIC X(01).
003400     05  ACCT-CRE-MM                   PIC 9(02).
003500     05  ACCT-CRE-SEP2                 PIC X(01).
003600     05  ACCT-CRE-DD                   PIC 9(02).
003700     05  ACCT-CRE-SEP3                 PIC X(01).
003800     05  ACCT-CRE-HH                   PIC 9(02).
003900     05  ACCT-CRE-SEP4                 PIC X(01).
004000     05  ACCT-CRE-MIN                  PIC 9(02).
004100     05  ACCT-CRE-SEP5                 PIC X(01).
004200     05  ACCT-CRE-SS                   PIC 9(02).
004300     05  ACCT-CRE-SEP6                 PIC X(01).
004400     05  ACCT-CRE-MICROS               PIC 9(06).
004500     05  FILLER                        PIC X(30).
004600*-----------------------------------------------------------------
004700*UPDATED-DATE BROKEN OUT THE SAME WAY, USED WHEN POSTING A DEBIT
004800*OR CREDIT (TRANSFER-POST 2100-POST-TRANSFER).
004900*-----------------------------------------------------------------
005000 01  ACCT-UPDATED-VIEW REDEFINES ACCT-RECORD.
005100     05  FILLER                        PIC X(180).
005200     05  ACCT-UPD-YYYY                 PIC 9(04).
005300     05  ACCT-UPD-SEP1                 PIC X(01).
005400     05  ACCT-UPD-MM                   PIC 9(02).
005500     05  ACCT-UPD-SEP2                 PIC X(01).
005600     05  ACCT-UPD-DD                   PIC 9(02).
005700     05  ACCT-UPD-SEP3                 PIC X(01).
005800     05  ACCT-UPD-HH                   PIC 9(02).
005900     05  ACCT-UPD-SEP4                 PIC X(01).
006000     05  ACCT-UPD-MIN                  PIC 9(02).
006100     05  ACCT-UPD-SEP5                 PIC X(01).
006200     05  ACCT-UPD-SS                   PIC 9(02).
006300     05  ACCT-UPD-SEP6                 PIC X(01).
006400     05  ACCT-UPD-MICROS               PIC 9(06).
006500     05  FILLER                        PIC X(04).
