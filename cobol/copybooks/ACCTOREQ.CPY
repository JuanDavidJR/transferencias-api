000100*=================================================================
000200*ACCTOREQ.CPY -- ACCOUNT-OPEN REQUEST RECORD LAYOUT.
000300*ONE ENTRY PER NEW-ACCOUNT REQUEST READ BY ACCOUNT-OPEN.
000400*  ORIG 08/09/26 SWH  REQ 26-0117 FUNDS XFER REWRITE - NEW FILE
000500*                     FOR ACCOUNT-OPENING REQUESTS
000600*=================================================================
000700 01  ACCTOREQ-RECORD.
000800     05  AOR-HOLDER-NAME               PIC X(40).
000900     05  AOR-EMAIL                     PIC X(40).
001000     05  AOR-OPENING-BALANCE           PIC 9(13)V99.
001100     05  AOR-CURRENCY                  PIC X(03).
