000100*=================================================================
000200*PROGRAM      : ACCOUNT-OPEN
000300*APPLICATION  : FUNDS TRANSFER BATCH POSTING
000400*DESCRIPTION  : ACCOUNT MAINTENANCE UNIT.  LOADS THE SORTED ACCOUNT
000500*               MASTER INTO A WORKING TABLE, APPLIES THE ACCOUNT-
000600*               OPEN REQUEST FILE AGAINST IT (FIELD VALIDATION, ID
000700*               AND ACCOUNT-NUMBER GENERATION, ACTIVE/TIMESTAMP
000800*               SET-UP), KEEPS THE TABLE IN ACCOUNT-NUMBER SEQUENCE
000900*               AND WRITES THE UPDATED MASTER AT END OF RUN.
001000*USED FILES   :
001100*   ACCTMAST   - ACCOUNT MASTER, INPUT, SORTED ASC BY ACCT-NUMBER
001200*   AROPENIN   - ACCOUNT-OPEN REQUESTS, INPUT, ARRIVAL ORDER
001300*   ACCTOUT    - ACCOUNT MASTER, OUTPUT, UPDATED/EXTENDED
001400*CALLS        : GENERATE-ID  (ACCOUNT-NUMBER AND INTERNAL-ID SUFFIX)
001500*=================================================================
001600        IDENTIFICATION DIVISION.
001700*-----------------------------------------------------------------
001800        PROGRAM-ID.                  ACCOUNT-OPEN.
001900        AUTHOR.                      R J KOWALCZYK.
002000        INSTALLATION.                DATA PROCESSING - BATCH DEPT.
002100        DATE-WRITTEN.                11/02/87.
002200        DATE-COMPILED.
002300        SECURITY.                    UNCLASSIFIED.
002400*-----------------------------------------------------------------
002500*CHANGE LOG
002600*  DATE     INIT  REQ/TKT   DESCRIPTION
002700*  -------- ----  --------  -------------------------------------
002800*  11/02/87 RJK   SAV-014   ORIGINAL - SEQUENTIAL-TO-INDEXED MASTER
002900*                           CONVERSION FOR THE SAVINGS SUBSYSTEM.
003000*  04/19/90 RJK   SAV-058   ADDED SUPPLIER-FILE CONVERSION PASS.
003100*  06/14/91 LMT   SAV-101   STATEMENT-BY-MAIL - CARRY E-MAIL ADDR
003200*                           THROUGH THE CONVERSION.
003300*  03/09/99 DCP   SAV-166   Y2K - EXPANDED ALL DATE FIELDS, CHANGED
003400*                           ACCEPT FROM DATE TO THE 8-DIGIT FORM.
003500*  09/22/03 DCP   SAV-182   DROPPED THE INDEXED-FILE CONVERSION -
003600*                           KEYED ACCESS NOW DONE BY TABLE SEARCH.
003700*  08/09/26 SWH   26-0117   REWRITTEN AS THE ACCOUNT-OPEN STEP OF
003800*                           THE FUNDS TRANSFER BATCH REDESIGN: NO
003900*                           LONGER A FILE-TO-FILE CONVERSION - NOW
004000*                           APPLIES OPEN-ACCOUNT REQUESTS AGAINST
004100*                           THE LOADED MASTER TABLE AND GENERATES
004200*                           ACCOUNT NUMBERS AND INTERNAL IDS VIA
004300*                           CALL "GENERATE-ID".  SEE SAV-182 FOR
004400*                           THE TABLE-SEARCH CONVENTION REUSED HERE.
004500*-----------------------------------------------------------------
004600        ENVIRONMENT DIVISION.
004700*-----------------------------------------------------------------
004800        CONFIGURATION SECTION.
004900        SOURCE-COMPUTER.             IBM-3090.
005000        OBJECT-COMPUTER.             IBM-3090.
005100        SPECIAL-NAMES.
005200            C01 IS TOP-OF-FORM
005300            CLASS NUMERIC-DIGITS  IS "0" THRU "9"
005400            UPSI-0 IS UPSI-SWITCH-0.
005500*-----------------------------------------------------------------
005600        INPUT-OUTPUT SECTION.
005700        FILE-CONTROL.
005800            SELECT  ACCTMAST
005900                    ASSIGN TO ACCTMAST
006000                    ORGANIZATION IS LINE SEQUENTIAL
006100                    FILE STATUS IS FS-ACCTMAST.
006200 
006300            SELECT  AROPENIN
006400                    ASSIGN TO AROPENIN
006500                    ORGANIZATION IS LINE SEQUENTIAL
006600                    FILE STATUS IS FS-AROPENIN.
006700 
006800            SELECT  ACCTOUT
006900                    ASSIGN TO ACCTOUT
007000                    ORGANIZATION IS LINE SEQUENTIAL
007100                    FILE STATUS IS FS-ACCTOUT.
007200*-----------------------------------------------------------------
007300        DATA DIVISION.
007400*-----------------------------------------------------------------
007500        FILE SECTION.
007600        FD  ACCTMAST
007700            RECORD CONTAINS 210 CHARACTERS
007800            DATA RECORD IS ACCT-RECORD.
007900        COPY ACCTREC.
008000 
008100        FD  AROPENIN
008200            RECORD CONTAINS 98 CHARACTERS
008300            DATA RECORD IS ACCTOREQ-RECORD.
008400        COPY ACCTOREQ.
008500 
008600        FD  ACCTOUT
008700            RECORD CONTAINS 210 CHARACTERS
008800            DATA RECORD IS ACCT-OUT-RECORD.
008900        01  ACCT-OUT-RECORD             PIC X(210).
009000*-----------------------------------------------------------------
009100        WORKING-STORAGE SECTION.
009200*-----------------------------------------------------------------
009300        01  FILE-STATUS-AREA.
009400            05  FS-ACCTMAST               PIC X(02).
009500            05  FS-AROPENIN               PIC X(02).
009600            05  FS-ACCTOUT                PIC X(02).
009700*-----------------------------------------------------------------
009800        01  SWITCHES-AND-COUNTERS.
009900            05  ACCTMAST-EOF-SW           PIC X(01) VALUE "N".
010000                88  ACCTMAST-EOF                     VALUE "Y".
010100            05  AROPENIN-EOF-SW           PIC X(01) VALUE "N".
010200                88  AROPENIN-EOF                     VALUE "Y".
010300            05  WS-REQUEST-VALID-SW       PIC X(01) VALUE "N".
010400                88  WS-REQUEST-VALID                 VALUE "Y".
010500            05  WS-REQUESTS-READ          PIC 9(07) COMP VALUE 0.
010600            05  WS-ACCOUNTS-CREATED       PIC 9(07) COMP VALUE 0.
010700            05  WS-REQUESTS-REJECTED      PIC 9(07) COMP VALUE 0.
010800            05  WS-MASTER-ENTRIES-READ    PIC 9(07) COMP VALUE 0.
010900*-----------------------------------------------------------------
011000*ACCOUNT TABLE LOADED FROM ACCTMAST, KEPT IN ASCENDING ACCT-NUMBER
011100*SEQUENCE SO LOOKUP-BY-NUMBER CAN SEARCH ALL (BINARY SEARCH); THE
011200*LOOKUP-BY-EMAIL ROUTINE USES A PLAIN SEQUENTIAL SEARCH SINCE THE
011300*TABLE IS NOT IN E-MAIL SEQUENCE.
011400*-----------------------------------------------------------------
011500        01  WS-ACCOUNT-TABLE.
011600            05  WS-ACCT-COUNT             PIC 9(05) COMP VALUE 0.
011700            05  WS-ACCT-ENTRY OCCURS 9999 TIMES
011800                        ASCENDING KEY IS WS-ACCT-NUM-TBL
011900                        INDEXED BY WS-ACCT-IDX WS-ACCT-SHIFT-IDX.
012000                10  WS-ACCT-NUM-TBL       PIC X(20).
012100                10  WS-ACCT-EMAIL-TBL     PIC X(40).
012200                10  WS-ACCT-DATA-TBL      PIC X(210).
012300*-----------------------------------------------------------------
012400*WORK AREA FOR THE ACCOUNT CURRENTLY BEING OPENED - BUILT FROM THE
012500*OPEN-REQUEST, GENERATED IDS AND THE RUN TIMESTAMP, THEN MOVED INTO
012600*THE TABLE BY 400-INSERT-NEW-ACCOUNT.
012700*-----------------------------------------------------------------
012800        01  WS-NEW-ACCOUNT.
012900            05  WS-NEW-ID                 PIC X(36).
013000            05  WS-NEW-NUMBER             PIC X(20).
013100            05  WS-NEW-HOLDER             PIC X(40).
013200            05  WS-NEW-EMAIL              PIC X(40).
013300            05  WS-NEW-BALANCE            PIC S9(13)V99.
013400            05  WS-NEW-CURRENCY           PIC X(03).
013500            05  WS-NEW-CREATED-DATE       PIC X(26).
013600            05  WS-NEW-UPDATED-DATE       PIC X(26).
013700            05  WS-NEW-ACTIVE-FLAG        PIC X(01).
013800            05  FILLER                    PIC X(03).
013900        01  WS-NEW-ACCOUNT-VIEW REDEFINES WS-NEW-ACCOUNT
014000                                          PIC X(210).
014100*-----------------------------------------------------------------
014200*RUN TIMESTAMP, STAMPED ONTO EVERY ACCOUNT OPENED THIS RUN, BROKEN
014300*OUT TO COMPONENTS FOR THE "YYYY-MM-DD-HH.MM.SS.FFFFFF" EDIT.
014400*-----------------------------------------------------------------
014500        01  WS-RUN-TIMESTAMP.
014600            05  WS-RUN-CCYY               PIC 9(04).
014700            05  WS-RUN-MO                 PIC 9(02).
014800            05  WS-RUN-DA                 PIC 9(02).
014900            05  WS-RUN-HH                 PIC 9(02).
015000            05  WS-RUN-MI                 PIC 9(02).
015100            05  WS-RUN-SE                 PIC 9(02).
015200        01  WS-RUN-TIMESTAMP-VIEW REDEFINES WS-RUN-TIMESTAMP
015300                                           PIC X(14).
015400        01  WS-RUN-STAMP-EDIT.
015500            05  WS-STAMP-CCYY             PIC 9(04).
015600            05  FILLER                    PIC X(01) VALUE "-".
015700            05  WS-STAMP-MO               PIC 9(02).
015800            05  FILLER                    PIC X(01) VALUE "-".
015900            05  WS-STAMP-DA               PIC 9(02).
016000            05  FILLER                    PIC X(01) VALUE "-".
016100            05  WS-STAMP-HH               PIC 9(02).
016200            05  FILLER                    PIC X(01) VALUE ".".
016300            05  WS-STAMP-MI               PIC 9(02).
016400            05  FILLER                    PIC X(01) VALUE ".".
016500            05  WS-STAMP-SE               PIC 9(02).
016600            05  FILLER                    PIC X(01) VALUE ".".
016700            05  WS-STAMP-MICROS           PIC 9(06) VALUE 0.
016800*-----------------------------------------------------------------
016900*E-MAIL VALIDATION WORK AREA - UNSTRUNG ON THE FIRST "@" SO BOTH
017000*HALVES CAN BE CHECKED FOR A NON-BLANK VALUE.
017100*-----------------------------------------------------------------
017200        01  WS-EMAIL-CHECK.
017300            05  WS-EMAIL-AT-COUNT         PIC 9(03) COMP VALUE 0.
017400            05  WS-EMAIL-LOCAL-PART       PIC X(40).
017500            05  WS-EMAIL-DOMAIN-PART      PIC X(40).
017600*-----------------------------------------------------------------
017700        01  WS-GENERATE-PARMS.
017800            05  WS-GEN-KIND               PIC X(01).
017900            05  WS-GEN-RESULT             PIC X(36).
018000*-----------------------------------------------------------------
018100        01  WS-MESSAGES.
018200            05  WS-MSG-REJECT             PIC X(60).
018300            05  WS-MSG-KEY                PIC X(20).
018400        01  WS-MESSAGES-VIEW REDEFINES WS-MESSAGES
018500                                           PIC X(80).
018600*-----------------------------------------------------------------
018700        01  WS-SEARCH-RESULTS.
018800            05  WS-FOUND-SW               PIC X(01) VALUE "N".
018900                88  WS-FOUND-IN-TABLE                VALUE "Y".
019000            05  WS-LOOKUP-EMAIL           PIC X(40).
019100*-----------------------------------------------------------------
019200        PROCEDURE DIVISION.
019300*-----------------------------------------------------------------
019400        100-ACCOUNT-OPEN.
019500            PERFORM 200-INITIALIZE-RUN.
019600            PERFORM 200-PROCESS-OPEN-REQUESTS
019700                    UNTIL AROPENIN-EOF.
019800            PERFORM 200-TERMINATE-RUN.
019900 
020000            STOP RUN.
020100*-----------------------------------------------------------------
020200*OPEN FILES, LOAD THE CURRENT MASTER INTO THE TABLE IN ACCT-NUMBER
020300*SEQUENCE, PULL THE RUN TIMESTAMP AND READ THE FIRST OPEN-REQUEST.
020400*-----------------------------------------------------------------
020500        200-INITIALIZE-RUN.
020600            PERFORM 300-OPEN-ALL-FILES.
020700            PERFORM 300-INIT-SWITCHES-AND-COUNTERS.
020800            PERFORM 300-SET-RUN-TIMESTAMP.
020900            PERFORM 300-LOAD-ACCOUNT-MASTER.
021000            PERFORM 300-READ-AROPENIN.
021100*-----------------------------------------------------------------
021200*VALIDATE ONE OPEN REQUEST; IF IT PASSES, GENERATE THE IDS AND
021300*INSERT THE NEW ACCOUNT INTO THE TABLE IN SEQUENCE; IF IT FAILS,
021400*COUNT THE REJECTION AND MOVE ON.  READ THE NEXT REQUEST EITHER WAY.
021500*-----------------------------------------------------------------
021600        200-PROCESS-OPEN-REQUESTS.
021700            PERFORM 300-VALIDATE-OPEN-REQUEST
021800                    THRU    300-VALIDATE-OPEN-REQUEST-EXIT.
021900            IF      WS-REQUEST-VALID
022000                    PERFORM 300-CREATE-ACCOUNT
022100            ELSE
022200                    PERFORM 300-DISPLAY-REJECTED-REQUEST
022300            END-IF.
022400            PERFORM 300-READ-AROPENIN.
022500*-----------------------------------------------------------------
022600*WRITE THE UPDATED MASTER FROM THE TABLE, CLOSE UP, AND DISPLAY THE
022700*RUN TOTALS FOR THE OPERATOR LOG.
022800*-----------------------------------------------------------------
022900        200-TERMINATE-RUN.
023000            PERFORM 300-WRITE-UPDATED-MASTER.
023100            PERFORM 300-CLOSE-ALL-FILES.
023200            PERFORM 300-DISPLAY-RUN-TOTALS.
023300*-----------------------------------------------------------------
023400        300-OPEN-ALL-FILES.
023500            OPEN    INPUT   ACCTMAST
023600                    INPUT   AROPENIN
023700                    OUTPUT  ACCTOUT.
023800*-----------------------------------------------------------------
023900        300-INIT-SWITCHES-AND-COUNTERS.
024000            INITIALIZE SWITCHES-AND-COUNTERS.
024100            INITIALIZE WS-ACCT-COUNT.
024200*-----------------------------------------------------------------
024300        300-SET-RUN-TIMESTAMP.
024400            ACCEPT  WS-RUN-TIMESTAMP       FROM DATE YYYYMMDD.
024500            ACCEPT  WS-RUN-TIMESTAMP       FROM TIME.
024600            MOVE    WS-RUN-CCYY            TO WS-STAMP-CCYY.
024700            MOVE    WS-RUN-MO              TO WS-STAMP-MO.
024800            MOVE    WS-RUN-DA              TO WS-STAMP-DA.
024900            MOVE    WS-RUN-HH              TO WS-STAMP-HH.
025000            MOVE    WS-RUN-MI              TO WS-STAMP-MI.
025100            MOVE    WS-RUN-SE              TO WS-STAMP-SE.
025200*-----------------------------------------------------------------
025300*NOTE - THE SECOND ACCEPT ABOVE OVERLAYS WS-RUN-TIMESTAMP WITH THE
025400*8-DIGIT TIME (HHMMSSHH); THIS PROGRAM ONLY NEEDS HH/MI/SE OUT OF
025500*IT SO THE GROUP IS RE-USED RATHER THAN DECLARING A SECOND ONE.
025600*-----------------------------------------------------------------
025700            DISPLAY "ACCOUNT-OPEN RUN TIMESTAMP  - "
025800                    WS-RUN-TIMESTAMP-VIEW.
025900*-----------------------------------------------------------------
026000        300-LOAD-ACCOUNT-MASTER.
026100            PERFORM 400-READ-ACCT-MASTER.
026200            PERFORM 400-ADD-MASTER-TO-TABLE
026300                    UNTIL ACCTMAST-EOF.
026400*-----------------------------------------------------------------
026500        300-READ-AROPENIN.
026600            READ    AROPENIN
026700                AT END
026800                    MOVE "Y" TO AROPENIN-EOF-SW
026900                NOT AT END
027000                    ADD  1   TO WS-REQUESTS-READ
027100            END-READ.
027200*-----------------------------------------------------------------
027300*FIELD VALIDATION PER THE ACCOUNT MAINTENANCE BUSINESS RULES -
027400*HOLDER NAME AND CURRENCY NON-BLANK, E-MAIL NON-BLANK AND WELL-
027500*FORMED, OPENING BALANCE NOT NEGATIVE.  FIRST FAILURE REJECTS AND
027600*DROPS OUT THE BOTTOM TO THE -EXIT PARAGRAPH; A PASS FALLS THROUGH
027700*TO THE NEXT CHECK IN THE RANGE.  CALLED AS A PERFORM...THRU.
027800*-----------------------------------------------------------------
027900        300-VALIDATE-OPEN-REQUEST.
028000            MOVE    "Y"    TO WS-REQUEST-VALID-SW.
028100            MOVE    SPACES TO WS-MSG-REJECT.
028200*-----------------------------------------------------------------
028300        305-CHECK-HOLDER-NAME.
028400            IF      AOR-HOLDER-NAME = SPACES
028500                    MOVE "N" TO WS-REQUEST-VALID-SW
028600                    MOVE "holder name is required" TO WS-MSG-REJECT
028700                    GO TO 300-VALIDATE-OPEN-REQUEST-EXIT
028800            END-IF.
028900*-----------------------------------------------------------------
029000        310-CHECK-CURRENCY.
029100            IF      AOR-CURRENCY = SPACES
029200                    MOVE "N" TO WS-REQUEST-VALID-SW
029300                    MOVE "currency is required"    TO WS-MSG-REJECT
029400                    GO TO 300-VALIDATE-OPEN-REQUEST-EXIT
029500            END-IF.
029600*-----------------------------------------------------------------
029700        315-CHECK-OPENING-BALANCE.
029800            IF      AOR-OPENING-BALANCE < 0
029900                    MOVE "N" TO WS-REQUEST-VALID-SW
030000                    MOVE "opening balance must not be negative"
030100                                           TO WS-MSG-REJECT
030200                    GO TO 300-VALIDATE-OPEN-REQUEST-EXIT
030300            END-IF.
030400*-----------------------------------------------------------------
030500        350-VALIDATE-EMAIL.
030600            MOVE    0      TO WS-EMAIL-AT-COUNT.
030700            MOVE    SPACES TO WS-EMAIL-LOCAL-PART WS-EMAIL-DOMAIN-PART.
030800            IF      AOR-EMAIL = SPACES
030900                    MOVE "N" TO WS-REQUEST-VALID-SW
031000                    MOVE "e-mail is required"     TO WS-MSG-REJECT
031100            ELSE
031200                    INSPECT AOR-EMAIL TALLYING WS-EMAIL-AT-COUNT
031300                            FOR ALL "@"
031400                    UNSTRING AOR-EMAIL DELIMITED BY "@"
031500                            INTO WS-EMAIL-LOCAL-PART
031600                                 WS-EMAIL-DOMAIN-PART
031700                    IF   WS-EMAIL-AT-COUNT NOT = 1
031800                      OR WS-EMAIL-LOCAL-PART  = SPACES
031900                      OR WS-EMAIL-DOMAIN-PART = SPACES
032000                         MOVE "N" TO WS-REQUEST-VALID-SW
032100                         MOVE "e-mail must have text on both sides of @"
032200                                           TO WS-MSG-REJECT
032300                    END-IF
032400            END-IF.
032500*-----------------------------------------------------------------
032600        300-VALIDATE-OPEN-REQUEST-EXIT.
032700            EXIT.
032800*-----------------------------------------------------------------
032900*GENERATE THE INTERNAL ID AND ACCOUNT NUMBER, STAMP THE NEW ACCOUNT
033000*AND INSERT IT INTO THE TABLE IN ASCENDING ACCT-NUMBER SEQUENCE.
033100*-----------------------------------------------------------------
033200        300-CREATE-ACCOUNT.
033300            MOVE    "I"              TO WS-GEN-KIND.
033400            CALL    "GENERATE-ID" USING WS-GENERATE-PARMS.
033500            MOVE    WS-GEN-RESULT      TO WS-NEW-ID.
033600            MOVE    "A"              TO WS-GEN-KIND.
033700            PERFORM 400-CALL-GENERATE-ID.
033800            MOVE    WS-GEN-RESULT (1:20) TO WS-NEW-NUMBER.
033900            MOVE    AOR-HOLDER-NAME    TO WS-NEW-HOLDER.
034000            MOVE    AOR-EMAIL          TO WS-NEW-EMAIL.
034100            MOVE    AOR-OPENING-BALANCE TO WS-NEW-BALANCE.
034200            MOVE    AOR-CURRENCY       TO WS-NEW-CURRENCY.
034300            MOVE    WS-RUN-STAMP-EDIT  TO WS-NEW-CREATED-DATE
034400                                          WS-NEW-UPDATED-DATE.
034500            MOVE    "Y"              TO WS-NEW-ACTIVE-FLAG.
034600            PERFORM 400-INSERT-NEW-ACCOUNT.
034700            PERFORM 400-CONFIRM-BY-EMAIL.
034800            ADD     1                  TO WS-ACCOUNTS-CREATED.
034900*-----------------------------------------------------------------
035000        300-DISPLAY-REJECTED-REQUEST.
035100            ADD     1                  TO WS-REQUESTS-REJECTED.
035200            DISPLAY "ACCOUNT-OPEN REJECTED - " WS-MSG-REJECT
035300                    " - HOLDER: " AOR-HOLDER-NAME.
035400*-----------------------------------------------------------------
035500        300-WRITE-UPDATED-MASTER.
035600            PERFORM 400-WRITE-MASTER-ENTRY
035700                    VARYING WS-ACCT-IDX FROM 1 BY 1
035800                    UNTIL   WS-ACCT-IDX > WS-ACCT-COUNT.
035900*-----------------------------------------------------------------
036000        300-CLOSE-ALL-FILES.
036100            CLOSE   ACCTMAST
036200                    AROPENIN
036300                    ACCTOUT.
036400*-----------------------------------------------------------------
036500        300-DISPLAY-RUN-TOTALS.
036600            DISPLAY "ACCOUNT-OPEN RUN COMPLETE".
036700            DISPLAY "  MASTER ENTRIES READ  : " WS-MASTER-ENTRIES-READ.
036800            DISPLAY "  OPEN REQUESTS READ   : " WS-REQUESTS-READ.
036900            DISPLAY "  ACCOUNTS CREATED     : " WS-ACCOUNTS-CREATED.
037000            DISPLAY "  REQUESTS REJECTED    : " WS-REQUESTS-REJECTED.
037100*-----------------------------------------------------------------
037200        400-READ-ACCT-MASTER.
037300            READ    ACCTMAST
037400                AT END
037500                    MOVE "Y" TO ACCTMAST-EOF-SW
037600            END-READ.
037700*-----------------------------------------------------------------
037800        400-ADD-MASTER-TO-TABLE.
037900            ADD     1                  TO WS-ACCT-COUNT.
038000            SET     WS-ACCT-IDX        TO WS-ACCT-COUNT.
038100            MOVE    ACCT-NUMBER        TO WS-ACCT-NUM-TBL (WS-ACCT-IDX).
038200            MOVE    ACCT-EMAIL         TO WS-ACCT-EMAIL-TBL (WS-ACCT-IDX).
038300            MOVE    ACCT-RECORD        TO WS-ACCT-DATA-TBL (WS-ACCT-IDX).
038400            ADD     1                  TO WS-MASTER-ENTRIES-READ.
038500            PERFORM 400-READ-ACCT-MASTER.
038600*-----------------------------------------------------------------
038700*CALLS GENERATE-ID FOR THE ACCOUNT NUMBER (KIND "A" ONLY - THE
038800*INTERNAL ID IS A STRAIGHT CALL IN 300-CREATE-ACCOUNT, NO COLLISION
038900*CHECK NEEDED), THEN REGENERATES ON THE VERY UNLIKELY CHANCE THE
039000*NUMBER RETURNED ALREADY EXISTS ON THE TABLE.
039100*-----------------------------------------------------------------
039200        400-CALL-GENERATE-ID.
039300            MOVE    "Y"   TO WS-FOUND-SW.
039400            PERFORM 405-GENERATE-ID-ONE-TRY
039500                    UNTIL NOT WS-FOUND-IN-TABLE.
039600*-----------------------------------------------------------------
039700        405-GENERATE-ID-ONE-TRY.
039800            CALL    "GENERATE-ID" USING WS-GENERATE-PARMS.
039900            PERFORM 450-LOOKUP-BY-NUMBER.
040000*-----------------------------------------------------------------
040100*BINARY SEARCH OVER THE SORTED TABLE - SUPPORTS THE ACCOUNT NUMBER
040200*COLLISION CHECK ABOVE AND THE ACCOUNT-NUMBER LOOKUP CAPABILITY OF
040300*THE ACCOUNT MAINTENANCE UNIT.  SETS WS-FOUND-IN-TABLE.
040400*-----------------------------------------------------------------
040500        450-LOOKUP-BY-NUMBER.
040600            MOVE    "N"   TO WS-FOUND-SW.
040700            IF      WS-ACCT-COUNT > 0
040800                    SEARCH ALL WS-ACCT-ENTRY
040900                        WHEN WS-ACCT-NUM-TBL (WS-ACCT-IDX)
041000                                         = WS-GEN-RESULT (1:20)
041100                             MOVE "Y" TO WS-FOUND-SW
041200                    END-SEARCH
041300            END-IF.
041400*-----------------------------------------------------------------
041500*SEQUENTIAL SEARCH FOR THE E-MAIL LOOKUP CAPABILITY OF THE ACCOUNT
041600*MAINTENANCE UNIT - FIRST MATCH WINS, TABLE IS NOT E-MAIL SEQUENCED.
041700*-----------------------------------------------------------------
041800        460-LOOKUP-BY-EMAIL.
041900            MOVE    "N"   TO WS-FOUND-SW.
042000            SET     WS-ACCT-IDX TO 1.
042100            PERFORM 465-SCAN-ONE-EMAIL-ENTRY
042200                    UNTIL WS-FOUND-IN-TABLE
042300                       OR WS-ACCT-IDX > WS-ACCT-COUNT.
042400*-----------------------------------------------------------------
042500        465-SCAN-ONE-EMAIL-ENTRY.
042600            IF      WS-ACCT-EMAIL-TBL (WS-ACCT-IDX) = WS-LOOKUP-EMAIL
042700                    MOVE "Y" TO WS-FOUND-SW
042800            ELSE
042900                    SET  WS-ACCT-IDX UP BY 1
043000            END-IF.
043100*-----------------------------------------------------------------
043200*INSERT-SORT - SHIFT EVERY ENTRY GREATER THAN THE NEW ACCT-NUMBER
043300*UP ONE SLOT, THEN DROP THE NEW ENTRY INTO THE HOLE.  KEEPS THE
043400*TABLE IN THE ASCENDING SEQUENCE THE MASTER FILE IS MAINTAINED IN.
043500*-----------------------------------------------------------------
043600        400-INSERT-NEW-ACCOUNT.
043700            ADD     1                  TO WS-ACCT-COUNT.
043800            SET     WS-ACCT-SHIFT-IDX  TO WS-ACCT-COUNT.
043900            PERFORM 470-SHIFT-ONE-ENTRY-UP
044000                    UNTIL WS-ACCT-SHIFT-IDX = 1
044100                       OR WS-NEW-NUMBER NOT <
044200                          WS-ACCT-NUM-TBL (WS-ACCT-SHIFT-IDX - 1).
044300            SET     WS-ACCT-IDX        TO WS-ACCT-SHIFT-IDX.
044400            MOVE    WS-NEW-NUMBER      TO WS-ACCT-NUM-TBL (WS-ACCT-IDX).
044500            MOVE    WS-NEW-EMAIL       TO WS-ACCT-EMAIL-TBL (WS-ACCT-IDX).
044600            MOVE    WS-NEW-ACCOUNT-VIEW
044700                                       TO WS-ACCT-DATA-TBL (WS-ACCT-IDX).
044800*-----------------------------------------------------------------
044900        470-SHIFT-ONE-ENTRY-UP.
045000            MOVE    WS-ACCT-ENTRY (WS-ACCT-SHIFT-IDX - 1)
045100                            TO WS-ACCT-ENTRY (WS-ACCT-SHIFT-IDX).
045200            SET     WS-ACCT-SHIFT-IDX  DOWN BY 1.
045300*-----------------------------------------------------------------
045400*CONFIRMS THE JUST-CREATED ACCOUNT CAN BE FOUND BY E-MAIL, THE WAY
045500*THE ACCOUNT SERVICE'S LOOKUP-BY-EMAIL INQUIRY WOULD FIND IT; A MISS
045600*HERE MEANS THE INSERT LOGIC ABOVE IS BROKEN AND IS LOGGED AS SUCH.
045700*-----------------------------------------------------------------
045800        400-CONFIRM-BY-EMAIL.
045900            MOVE    WS-NEW-EMAIL       TO WS-LOOKUP-EMAIL.
046000            PERFORM 460-LOOKUP-BY-EMAIL.
046100            IF      WS-FOUND-IN-TABLE
046200                    DISPLAY "ACCOUNT OPENED - " WS-NEW-NUMBER
046300                            " " WS-NEW-HOLDER
046400            ELSE
046500                    MOVE "Cuenta no encontrada: " TO WS-MSG-REJECT
046600                    MOVE WS-NEW-EMAIL              TO WS-MSG-KEY
046700                    DISPLAY WS-MESSAGES-VIEW
046800            END-IF.
046900*-----------------------------------------------------------------
047000        400-WRITE-MASTER-ENTRY.
047100            MOVE    WS-ACCT-DATA-TBL (WS-ACCT-IDX) TO ACCT-OUT-RECORD.
047200            WRITE   ACCT-OUT-RECORD.
