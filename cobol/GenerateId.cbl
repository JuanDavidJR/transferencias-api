000100*=================================================================
000200*PROGRAM      : GENERATE-ID
000300*APPLICATION  : FUNDS TRANSFER BATCH POSTING
000400*DESCRIPTION  : CALLED SUBPROGRAM - BUILDS A 17-DIGIT UNIQUE
000500*               SUFFIX FROM THE RUN DATE, RUN TIME AND A RUN
000600*               COUNTER, AND RETURNS IT PREFIXED ACCORDING TO
000700*               THE KIND OF ID THE CALLER ASKED FOR:
000800*                  KIND = "A"  ACCOUNT NUMBER   -  "ACC"+DIGITS
000900*                  KIND = "T"  REFERENCE CODE   -  "TRF"+DIGITS
001000*                  KIND = "I"  INTERNAL ID      -  DIGITS, NO
001100*                                                   PREFIX
001200*=================================================================
001300        IDENTIFICATION DIVISION.
001400*-----------------------------------------------------------------
001500        PROGRAM-ID.                  GENERATE-ID.
001600        AUTHOR.                      P A VANCE.
001700        INSTALLATION.                DATA PROCESSING - BATCH DEPT.
001800        DATE-WRITTEN.                03/07/88.
001900        DATE-COMPILED.
002000        SECURITY.                    UNCLASSIFIED.
002100*-----------------------------------------------------------------
002200*CHANGE LOG
002300*  DATE     INIT  REQ/TKT   DESCRIPTION
002400*  -------- ----  --------  -------------------------------------
002500*  03/07/88 PAV   SAV-016   ORIGINAL - COMPUTES EXTENDED INVENTORY
002600*                           VALUE (QTY TIMES UNIT PRICE) FOR THE
002700*                           REORDER REPORT WRITER.
002800*  08/11/90 PAV   SAV-060   ADDED ROUNDING TO THE NEAREST CENT PER
002900*                           THE INTERNAL AUDIT FINDING.
003000*  01/11/93 RJK   SAV-115   EXPANDED UNIT-PRICE TO 4 DECIMAL
003100*                           PLACES FOR THE NEW VENDOR CONTRACTS.
003200*  03/09/99 DCP   SAV-166   Y2K REVIEW - NO DATE FIELDS IN USE IN
003300*                           THIS SUBROUTINE, NO CHANGES REQUIRED.
003400*  09/22/03 DCP   SAV-183   DROPPED THE PACKED-DECIMAL WORK AREA -
003500*                           VALUE NOW CARRIED IN DISPLAY TO MATCH
003600*                           THE CALLING PROGRAMS' ZONED-FIELD
003700*                           CONVENTION.
003800*  08/09/26 SWH   26-0117   REWRITTEN AS GENERATE-ID FOR THE FUNDS
003900*                           TRANSFER BATCH REDESIGN: NO LONGER
004000*                           COMPUTES AN EXTENDED INVENTORY VALUE -
004100*                           NOW BUILDS THE 17-DIGIT DATE/TIME/
004200*                           COUNTER SUFFIX USED FOR ACCOUNT
004300*                           NUMBERS, REFERENCE CODES AND INTERNAL
004400*                           IDS.
004500*-----------------------------------------------------------------
004600        ENVIRONMENT DIVISION.
004700*-----------------------------------------------------------------
004800        CONFIGURATION SECTION.
004900        SOURCE-COMPUTER.             IBM-3090.
005000        OBJECT-COMPUTER.             IBM-3090.
005100*-----------------------------------------------------------------
005200        DATA DIVISION.
005300*-----------------------------------------------------------------
005400        WORKING-STORAGE SECTION.
005500*-----------------------------------------------------------------
005600*RUN DATE/TIME AS PULLED FROM THE SYSTEM CLOCK, BROKEN OUT TO
005700*COMPONENTS VIA REDEFINES SO EACH PIECE CAN BE MOVED SEPARATELY
005800*INTO THE TWO-DIGIT SUFFIX FIELDS BELOW.
005900*-----------------------------------------------------------------
006000        01  WS-RUN-DATE-8                 PIC 9(08).
006100        01  WS-RUN-DATE-8R REDEFINES WS-RUN-DATE-8.
006200            05  WS-RUN-CC                 PIC 9(02).
006300            05  WS-RUN-YY                 PIC 9(02).
006400            05  WS-RUN-MO                 PIC 9(02).
006500            05  WS-RUN-DA                 PIC 9(02).
006600        01  WS-RUN-TIME-8                 PIC 9(08).
006700        01  WS-RUN-TIME-8R REDEFINES WS-RUN-TIME-8.
006800            05  WS-RUN-HH                 PIC 9(02).
006900            05  WS-RUN-MI                 PIC 9(02).
007000            05  WS-RUN-SE                 PIC 9(02).
007100            05  WS-RUN-HS                 PIC 9(02).
007200*-----------------------------------------------------------------
007300*RUN COUNTER - CARRIES FROM CALL TO CALL SO TWO IDS GENERATED IN
007400*THE SAME CLOCK TICK STILL COME OUT UNIQUE.
007500*-----------------------------------------------------------------
007600        77  WS-CALL-COUNTER               PIC 9(05) COMP VALUE 0.
007700*-----------------------------------------------------------------
007800*ASSEMBLED 17-DIGIT SUFFIX - YYMODDHHMISECTR.  REDEFINED AS
007900*ALPHANUMERIC SO STRING CAN CONCATENATE IT WITH THE ID PREFIX.
008000*-----------------------------------------------------------------
008100        01  WS-SUFFIX.
008200            05  WS-SFX-YY                 PIC 9(02).
008300            05  WS-SFX-MO                 PIC 9(02).
008400            05  WS-SFX-DA                 PIC 9(02).
008500            05  WS-SFX-HH                 PIC 9(02).
008600            05  WS-SFX-MI                 PIC 9(02).
008700            05  WS-SFX-SE                 PIC 9(02).
008800            05  WS-SFX-CTR                PIC 9(05).
008900        01  WS-SUFFIX-VIEW REDEFINES WS-SUFFIX
009000                                          PIC X(17).
009100*-----------------------------------------------------------------
009200        LINKAGE SECTION.
009300*-----------------------------------------------------------------
009400        01  LK-GENERATE-PARMS.
009500            05  LK-ID-KIND                PIC X(01).
009600                88  LK-KIND-ACCT-NUM           VALUE "A".
009700                88  LK-KIND-REF-CODE           VALUE "T".
009800                88  LK-KIND-INTERNAL           VALUE "I".
009900            05  LK-GENERATED-ID           PIC X(36).
010000*-----------------------------------------------------------------
010100        PROCEDURE DIVISION             USING LK-GENERATE-PARMS.
010200*-----------------------------------------------------------------
010300        100-GENERATE-ID.
010400            PERFORM 200-BUILD-SUFFIX.
010500            MOVE    SPACES              TO LK-GENERATED-ID.
010600            EVALUATE TRUE
010700                WHEN LK-KIND-ACCT-NUM
010800                    STRING "ACC" WS-SUFFIX-VIEW
010900                        DELIMITED BY SIZE
011000                        INTO LK-GENERATED-ID
011100                WHEN LK-KIND-REF-CODE
011200                    STRING "TRF" WS-SUFFIX-VIEW
011300                        DELIMITED BY SIZE
011400                        INTO LK-GENERATED-ID
011500                WHEN OTHER
011600                    MOVE WS-SUFFIX-VIEW    TO LK-GENERATED-ID
011700            END-EVALUATE.
011800 
011900            EXIT PROGRAM.
012000*-----------------------------------------------------------------
012100*PULLS THE RUN DATE/TIME AND BUMPS THE CALL COUNTER, THEN LOADS
012200*EVERY PIECE INTO THE 17-DIGIT SUFFIX.
012300*-----------------------------------------------------------------
012400        200-BUILD-SUFFIX.
012500            ACCEPT   WS-RUN-DATE-8        FROM DATE YYYYMMDD.
012600            ACCEPT   WS-RUN-TIME-8        FROM TIME.
012700            ADD      1                    TO WS-CALL-COUNTER.
012800            IF       WS-CALL-COUNTER > 99999
012900                     MOVE 1               TO WS-CALL-COUNTER
013000            END-IF.
013100            MOVE     WS-RUN-YY            TO WS-SFX-YY.
013200            MOVE     WS-RUN-MO            TO WS-SFX-MO.
013300            MOVE     WS-RUN-DA            TO WS-SFX-DA.
013400            MOVE     WS-RUN-HH            TO WS-SFX-HH.
013500            MOVE     WS-RUN-MI            TO WS-SFX-MI.
013600            MOVE     WS-RUN-SE            TO WS-SFX-SE.
013700            MOVE     WS-CALL-COUNTER      TO WS-SFX-CTR.
