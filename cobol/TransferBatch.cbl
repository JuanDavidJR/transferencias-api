000100*=================================================================
000200*PROGRAM      : TRANSFER-POST
000300*APPLICATION  : FUNDS TRANSFER BATCH POSTING
000400*DESCRIPTION  : TRANSFER PROCESSING UNIT.  LOADS THE ACCOUNT MASTER
000500*               INTO A WORKING TABLE, APPLIES THE TRANSFER REQUEST
000600*               FILE AGAINST IT ONE REQUEST AT A TIME (VALIDATE,
000700*               POST, JOURNAL), ACCUMULATES RUN TOTALS, AND WRITES
000800*               THE UPDATED MASTER AND THE COMPLETE JOURNAL AT END
000900*               OF RUN.  EACH REQUEST IS FULLY APPLIED BEFORE THE
001000*               NEXT IS READ, SO LATER REQUESTS SEE EARLIER ONES'
001100*               EFFECTS ON THE TABLE.
001200*USED FILES   :
001300*   ACCTMAST   - ACCOUNT MASTER, INPUT, SORTED ASC BY ACCT-NUMBER
001400*   TRNFREQ    - TRANSFER REQUESTS, INPUT, ARRIVAL ORDER
001500*   ACCTOUT    - ACCOUNT MASTER, OUTPUT, UPDATED BALANCES
001600*   TRNFJRN    - TRANSFER JOURNAL, OUTPUT, ACCEPTED AND REJECTED
001700*CALLS        : GENERATE-ID  (INTERNAL ID AND REFERENCE CODE)
001800*=================================================================
001900        IDENTIFICATION DIVISION.
002000*-----------------------------------------------------------------
002100        PROGRAM-ID.                  TRANSFER-POST.
002200        AUTHOR.                      E M SVESTOVA.
002300        INSTALLATION.                DATA PROCESSING - BATCH DEPT.
002400        DATE-WRITTEN.                02/18/88.
002500        DATE-COMPILED.
002600        SECURITY.                    UNCLASSIFIED.
002700*-----------------------------------------------------------------
002800*CHANGE LOG
002900*  DATE     INIT  REQ/TKT   DESCRIPTION
003000*  -------- ----  --------  -------------------------------------
003100*  02/18/88 EMS   SAV-015   ORIGINAL - BALANCE-LINE UPDATE OF THE
003200*                           SAVINGS MASTER AGAINST THE SALES/
003300*                           RECEIPTS TRANSACTION FILE.
003400*  07/02/90 EMS   SAV-059   ADDED THE MATCHED-PAIR SUPPLIER UPDATE
003500*                           STEP TO THE SAME RUN.
003600*  01/11/93 RJK   SAV-114   REJECTED-TRANSACTION FILE NOW CARRIES A
003700*                           REASON CODE, NOT JUST THE RAW RECORD.
003800*  03/09/99 DCP   SAV-166   Y2K - EXPANDED ALL DATE FIELDS, CHANGED
003900*                           ACCEPT FROM DATE TO THE 8-DIGIT FORM.
004000*  09/22/03 DCP   SAV-182   DROPPED THE MATCHED-PAIR MERGE - BOTH
004100*                           FILES ARE NOW MATCHED BY TABLE SEARCH
004200*                           INSTEAD OF A BALANCE-LINE COMPARE.
004300*  08/09/26 SWH   26-0117   REWRITTEN AS THE TRANSFER-POST STEP OF
004400*                           THE FUNDS TRANSFER BATCH REDESIGN: EACH
004500*                           TRANSFER REQUEST IS VALIDATED AGAINST
004600*                           THE ACCOUNT TABLE (SAME-ACCOUNT, SOURCE/
004700*                           DEST EXIST, SUFFICIENT BALANCE, POSITIVE
004800*                           AMOUNT), POSTED, AND JOURNALED EXITOSA
004900*                           OR RECHAZADA.  SEE SAV-182 FOR THE
005000*                           TABLE-SEARCH CONVENTION REUSED HERE.
005100*-----------------------------------------------------------------
005200        ENVIRONMENT DIVISION.
005300*-----------------------------------------------------------------
005400        CONFIGURATION SECTION.
005500        SOURCE-COMPUTER.             IBM-3090.
005600        OBJECT-COMPUTER.             IBM-3090.
005700        SPECIAL-NAMES.
005800            C01 IS TOP-OF-FORM
005900            CLASS NUMERIC-DIGITS  IS "0" THRU "9"
006000            UPSI-0 IS UPSI-SWITCH-0.
006100*-----------------------------------------------------------------
006200        INPUT-OUTPUT SECTION.
006300        FILE-CONTROL.
006400            SELECT  ACCTMAST
006500                    ASSIGN TO ACCTMAST
006600                    ORGANIZATION IS LINE SEQUENTIAL
006700                    FILE STATUS IS FS-ACCTMAST.
006800 
006900            SELECT  TRNFREQ
007000                    ASSIGN TO TRNFREQ
007100                    ORGANIZATION IS LINE SEQUENTIAL
007200                    FILE STATUS IS FS-TRNFREQ.
007300 
007400            SELECT  ACCTOUT
007500                    ASSIGN TO ACCTOUT
007600                    ORGANIZATION IS LINE SEQUENTIAL
007700                    FILE STATUS IS FS-ACCTOUT.
007800 
007900            SELECT  TRNFJRN
008000                    ASSIGN TO TRNFJRN
008100                    ORGANIZATION IS LINE SEQUENTIAL
008200                    FILE STATUS IS FS-TRNFJRN.
008300*-----------------------------------------------------------------
008400        DATA DIVISION.
008500*-----------------------------------------------------------------
008600        FILE SECTION.
008700        FD  ACCTMAST
008800            RECORD CONTAINS 210 CHARACTERS
008900            DATA RECORD IS ACCT-RECORD.
009000        COPY ACCTREC.
009100 
009200        FD  TRNFREQ
009300            RECORD CONTAINS 88 CHARACTERS
009400            DATA RECORD IS TRF-REQUEST.
009500        COPY TRFREQ.
009600 
009700        FD  ACCTOUT
009800            RECORD CONTAINS 210 CHARACTERS
009900            DATA RECORD IS ACCT-OUT-RECORD.
010000        01  ACCT-OUT-RECORD             PIC X(210).
010100 
010200        FD  TRNFJRN
010300            RECORD CONTAINS 266 CHARACTERS
010400            DATA RECORD IS TRF-JOURNAL.
010500        COPY TRFJRN.
010600*-----------------------------------------------------------------
010700        WORKING-STORAGE SECTION.
010800*-----------------------------------------------------------------
010900        01  FILE-STATUS-AREA.
011000            05  FS-ACCTMAST               PIC X(02).
011100            05  FS-TRNFREQ                PIC X(02).
011200            05  FS-ACCTOUT                PIC X(02).
011300            05  FS-TRNFJRN                PIC X(02).
011400*-----------------------------------------------------------------
011500        01  SWITCHES-AND-COUNTERS.
011600            05  ACCTMAST-EOF-SW           PIC X(01) VALUE "N".
011700                88  ACCTMAST-EOF                     VALUE "Y".
011800            05  TRNFREQ-EOF-SW            PIC X(01) VALUE "N".
011900                88  TRNFREQ-EOF                      VALUE "Y".
012000            05  WS-REQUEST-ACCEPTED-SW    PIC X(01) VALUE "N".
012100                88  WS-REQUEST-ACCEPTED              VALUE "Y".
012200            05  WS-REQUESTS-READ          PIC 9(07) COMP VALUE 0.
012300            05  WS-REQUESTS-ACCEPTED      PIC 9(07) COMP VALUE 0.
012400            05  WS-REJECT-SAME-ACCT       PIC 9(07) COMP VALUE 0.
012500            05  WS-REJECT-SOURCE-MISSING  PIC 9(07) COMP VALUE 0.
012600            05  WS-REJECT-DEST-MISSING    PIC 9(07) COMP VALUE 0.
012700            05  WS-REJECT-INSUFF-BALANCE  PIC 9(07) COMP VALUE 0.
012800            05  WS-REJECT-BAD-AMOUNT      PIC 9(07) COMP VALUE 0.
012900            05  WS-AMOUNT-TRANSFERRED     PIC S9(13)V99 VALUE 0.
013000*-----------------------------------------------------------------
013100*SAVED TABLE INDEXES FOR THE SOURCE/DESTINATION ENTRIES LOCATED BY
013200*450-LOOKUP-BY-NUMBER.  KEPT AS STANDALONE WORK ITEMS, NOT PART OF
013300*THE SWITCHES GROUP, SINCE NEITHER ONE IS SPECIFIC TO ANY RECORD.
013400*-----------------------------------------------------------------
013500        77  WS-SOURCE-IDX-SAVE            PIC 9(05) COMP VALUE 0.
013600        77  WS-DEST-IDX-SAVE              PIC 9(05) COMP VALUE 0.
013700*-----------------------------------------------------------------
013800*ACCOUNT TABLE LOADED FROM ACCTMAST, KEPT IN ASCENDING ACCT-NUMBER
013900*SEQUENCE - SAME SHAPE AS THE TABLE IN ACCOUNT-OPEN.  BALANCE IS
014000*HELD SEPARATELY (UNPACKED) SO VALIDATION AND POSTING CAN DO
014100*ARITHMETIC DIRECTLY ON IT WITHOUT UNSTRINGING THE WHOLE RECORD.
014200*-----------------------------------------------------------------
014300        01  WS-ACCOUNT-TABLE.
014400            05  WS-ACCT-COUNT             PIC 9(05) COMP VALUE 0.
014500            05  WS-ACCT-ENTRY OCCURS 9999 TIMES
014600                        ASCENDING KEY IS WS-ACCT-NUM-TBL
014700                        INDEXED BY WS-ACCT-IDX WS-SRC-IDX WS-DST-IDX.
014800                10  WS-ACCT-NUM-TBL       PIC X(20).
014900                10  WS-ACCT-BALANCE-TBL   PIC S9(13)V99.
015000                10  WS-ACCT-DATA-TBL      PIC X(210).
015100*-----------------------------------------------------------------
015200*RUN TIMESTAMP, STAMPED ONTO EVERY ACCEPTED TRANSFER AND ONTO THE
015300*UPDATED-DATE OF BOTH ACCOUNTS IT TOUCHES.
015400*-----------------------------------------------------------------
015500        01  WS-RUN-TIMESTAMP.
015600            05  WS-RUN-CCYY               PIC 9(04).
015700            05  WS-RUN-MO                 PIC 9(02).
015800            05  WS-RUN-DA                 PIC 9(02).
015900            05  WS-RUN-HH                 PIC 9(02).
016000            05  WS-RUN-MI                 PIC 9(02).
016100            05  WS-RUN-SE                 PIC 9(02).
016200        01  WS-RUN-TIMESTAMP-VIEW REDEFINES WS-RUN-TIMESTAMP
016300                                           PIC X(14).
016400        01  WS-RUN-STAMP-EDIT.
016500            05  WS-STAMP-CCYY             PIC 9(04).
016600            05  FILLER                    PIC X(01) VALUE "-".
016700            05  WS-STAMP-MO               PIC 9(02).
016800            05  FILLER                    PIC X(01) VALUE "-".
016900            05  WS-STAMP-DA               PIC 9(02).
017000            05  FILLER                    PIC X(01) VALUE "-".
017100            05  WS-STAMP-HH               PIC 9(02).
017200            05  FILLER                    PIC X(01) VALUE ".".
017300            05  WS-STAMP-MI               PIC 9(02).
017400            05  FILLER                    PIC X(01) VALUE ".".
017500            05  WS-STAMP-SE               PIC 9(02).
017600            05  FILLER                    PIC X(01) VALUE ".".
017700            05  WS-STAMP-MICROS           PIC 9(06) VALUE 0.
017800*-----------------------------------------------------------------
017900*WORK AREA FOR THE JOURNAL RECORD CURRENTLY BEING BUILT, AND THE
018000*SEARCH/VALIDATION RESULTS SUPPORTING IT.
018100*-----------------------------------------------------------------
018200        01  WS-SEARCH-RESULTS.
018300            05  WS-FOUND-SW               PIC X(01) VALUE "N".
018400                88  WS-FOUND-IN-TABLE                VALUE "Y".
018500            05  WS-LOOKUP-NUMBER          PIC X(20).
018600        01  WS-GENERATE-PARMS.
018700            05  WS-GEN-KIND               PIC X(01).
018800            05  WS-GEN-RESULT             PIC X(36).
018900            05  WS-GEN-RESULT-VIEW REDEFINES WS-GEN-RESULT.
019000                10  WS-GEN-RESULT-REF     PIC X(20).
019100                10  FILLER                PIC X(16).
019200        01  WS-REJECT-REASON              PIC X(60).
019300        01  WS-REJECT-REASON-VIEW REDEFINES WS-REJECT-REASON.
019400            05  WS-REJECT-PREFIX          PIC X(30).
019500            05  FILLER                    PIC X(30).
019600        01  WS-BALANCE-EDIT                PIC -(12)9.99.
019700*-----------------------------------------------------------------
019800        PROCEDURE DIVISION.
019900*-----------------------------------------------------------------
020000        100-TRANSFER-POST.
020100            PERFORM 200-INITIALIZE-RUN.
020200            PERFORM 200-PROCESS-TRANSFER-REQUESTS
020300                    UNTIL TRNFREQ-EOF.
020400            PERFORM 200-TERMINATE-RUN.
020500 
020600            STOP RUN.
020700*-----------------------------------------------------------------
020800        200-INITIALIZE-RUN.
020900            PERFORM 300-OPEN-ALL-FILES.
021000            PERFORM 300-INIT-SWITCHES-AND-COUNTERS.
021100            PERFORM 300-SET-RUN-TIMESTAMP.
021200            PERFORM 300-LOAD-ACCOUNT-MASTER.
021300            PERFORM 300-READ-TRNFREQ.
021400*-----------------------------------------------------------------
021500*VALIDATE ONE TRANSFER REQUEST; IF IT PASSES, POST IT AND WRITE AN
021600*EXITOSA JOURNAL RECORD; IF IT FAILS, WRITE A RECHAZADA JOURNAL
021700*RECORD WITH THE REASON AND LEAVE THE MASTER UNTOUCHED.  READ THE
021800*NEXT REQUEST EITHER WAY.
021900*-----------------------------------------------------------------
022000        200-PROCESS-TRANSFER-REQUESTS.
022100            PERFORM 300-VALIDATE-TRANSFER-REQUEST
022200                    THRU    300-VALIDATE-TRANSFER-REQUEST-EXIT.
022300            IF      WS-REQUEST-ACCEPTED
022400                    PERFORM 300-POST-TRANSFER
022500            ELSE
022600                    PERFORM 300-REJECT-TRANSFER
022700            END-IF.
022800            PERFORM 300-READ-TRNFREQ.
022900*-----------------------------------------------------------------
023000        200-TERMINATE-RUN.
023100            PERFORM 300-WRITE-UPDATED-MASTER.
023200            PERFORM 300-CLOSE-ALL-FILES.
023300            PERFORM 300-DISPLAY-RUN-TOTALS.
023400*-----------------------------------------------------------------
023500        300-OPEN-ALL-FILES.
023600            OPEN    INPUT   ACCTMAST
023700                    INPUT   TRNFREQ
023800                    OUTPUT  ACCTOUT
023900                    OUTPUT  TRNFJRN.
024000*-----------------------------------------------------------------
024100        300-INIT-SWITCHES-AND-COUNTERS.
024200            INITIALIZE SWITCHES-AND-COUNTERS.
024300            INITIALIZE WS-ACCT-COUNT.
024400*-----------------------------------------------------------------
024500        300-SET-RUN-TIMESTAMP.
024600            ACCEPT  WS-RUN-TIMESTAMP       FROM DATE YYYYMMDD.
024700            ACCEPT  WS-RUN-TIMESTAMP       FROM TIME.
024800            MOVE    WS-RUN-CCYY            TO WS-STAMP-CCYY.
024900            MOVE    WS-RUN-MO              TO WS-STAMP-MO.
025000            MOVE    WS-RUN-DA              TO WS-STAMP-DA.
025100            MOVE    WS-RUN-HH              TO WS-STAMP-HH.
025200            MOVE    WS-RUN-MI              TO WS-STAMP-MI.
025300            MOVE    WS-RUN-SE              TO WS-STAMP-SE.
025400            DISPLAY "TRANSFER-POST RUN TIMESTAMP  - "
025500                    WS-RUN-TIMESTAMP-VIEW.
025600*-----------------------------------------------------------------
025700        300-LOAD-ACCOUNT-MASTER.
025800            PERFORM 400-READ-ACCT-MASTER.
025900            PERFORM 400-ADD-MASTER-TO-TABLE
026000                    UNTIL ACCTMAST-EOF.
026100*-----------------------------------------------------------------
026200        300-READ-TRNFREQ.
026300            READ    TRNFREQ
026400                AT END
026500                    MOVE "Y" TO TRNFREQ-EOF-SW
026600                NOT AT END
026700                    ADD  1   TO WS-REQUESTS-READ
026800            END-READ.
026900*-----------------------------------------------------------------
027000*THE FIVE ORDERED VALIDATION CHECKS - FIRST FAILURE DROPS OUT THE
027100*BOTTOM TO THE -EXIT PARAGRAPH; A PASS FALLS THROUGH TO THE NEXT
027200*CHECK IN THE RANGE.  WS-SOURCE-IDX-SAVE/WS-DEST-IDX-SAVE HOLD THE
027300*TABLE POSITIONS FOUND HERE SO 300-POST-TRANSFER DOES NOT HAVE TO
027400*SEARCH AGAIN.  CALLED AS A PERFORM...THRU.
027500*-----------------------------------------------------------------
027600        300-VALIDATE-TRANSFER-REQUEST.
027700            MOVE    "Y"    TO WS-REQUEST-ACCEPTED-SW.
027800            MOVE    SPACES TO WS-REJECT-REASON.
027900*-----------------------------------------------------------------
028000        305-CHECK-SAME-ACCOUNT.
028100            IF      REQ-SOURCE-ACCT = REQ-DEST-ACCT
028200                    MOVE "N" TO WS-REQUEST-ACCEPTED-SW
028300                    MOVE "No puedes transferir a la misma cuenta"
028400                                           TO WS-REJECT-REASON
028500                    ADD  1   TO WS-REJECT-SAME-ACCT
028600                    GO TO 300-VALIDATE-TRANSFER-REQUEST-EXIT
028700            END-IF.
028800*-----------------------------------------------------------------
028900        310-CHECK-SOURCE-EXISTS.
029000            MOVE    REQ-SOURCE-ACCT      TO WS-LOOKUP-NUMBER.
029100            PERFORM 450-LOOKUP-BY-NUMBER.
029200            IF      NOT WS-FOUND-IN-TABLE
029300                    MOVE "N" TO WS-REQUEST-ACCEPTED-SW
029400                    MOVE "Cuenta origen no existe"
029500                                           TO WS-REJECT-REASON
029600                    ADD  1   TO WS-REJECT-SOURCE-MISSING
029700                    GO TO 300-VALIDATE-TRANSFER-REQUEST-EXIT
029800            END-IF.
029900            SET     WS-SOURCE-IDX-SAVE    TO WS-ACCT-IDX.
030000*-----------------------------------------------------------------
030100        315-CHECK-SUFFICIENT-BALANCE.
030200            IF      WS-ACCT-BALANCE-TBL (WS-SOURCE-IDX-SAVE)
030300                                       < REQ-AMOUNT
030400                    MOVE "N" TO WS-REQUEST-ACCEPTED-SW
030500                    MOVE WS-ACCT-BALANCE-TBL (WS-SOURCE-IDX-SAVE)
030600                                           TO WS-BALANCE-EDIT
030700                    STRING "Saldo insuficiente. Disponible: "
030800                           WS-BALANCE-EDIT
030900                           DELIMITED BY SIZE INTO WS-REJECT-REASON
031000                    ADD  1   TO WS-REJECT-INSUFF-BALANCE
031100                    GO TO 300-VALIDATE-TRANSFER-REQUEST-EXIT
031200            END-IF.
031300*-----------------------------------------------------------------
031400        320-CHECK-DEST-EXISTS.
031500            MOVE    REQ-DEST-ACCT        TO WS-LOOKUP-NUMBER.
031600            PERFORM 450-LOOKUP-BY-NUMBER.
031700            IF      NOT WS-FOUND-IN-TABLE
031800                    MOVE "N" TO WS-REQUEST-ACCEPTED-SW
031900                    MOVE "Cuenta destino no existe"
032000                                           TO WS-REJECT-REASON
032100                    ADD  1   TO WS-REJECT-DEST-MISSING
032200                    GO TO 300-VALIDATE-TRANSFER-REQUEST-EXIT
032300            END-IF.
032400            SET     WS-DEST-IDX-SAVE      TO WS-ACCT-IDX.
032500*-----------------------------------------------------------------
032600        325-CHECK-POSITIVE-AMOUNT.
032700            IF      REQ-AMOUNT NOT > 0
032800                    MOVE "N" TO WS-REQUEST-ACCEPTED-SW
032900                    STRING  "invalid amount - must be positive: "
033000                            REQ-AMOUNT-X
033100                            DELIMITED BY SIZE INTO WS-REJECT-REASON
033200                    ADD  1   TO WS-REJECT-BAD-AMOUNT
033300            END-IF.
033400*-----------------------------------------------------------------
033500        300-VALIDATE-TRANSFER-REQUEST-EXIT.
033600            EXIT.
033700*-----------------------------------------------------------------
033800*DEBIT THE SOURCE, CREDIT THE DESTINATION, STAMP BOTH ACCOUNTS'
033900*UPDATED-DATE, GENERATE THE REFERENCE CODE AND WRITE THE EXITOSA
034000*JOURNAL RECORD.
034100*-----------------------------------------------------------------
034200        300-POST-TRANSFER.
034300            SUBTRACT REQ-AMOUNT FROM WS-ACCT-BALANCE-TBL
034400                                        (WS-SOURCE-IDX-SAVE).
034500            ADD      REQ-AMOUNT TO WS-ACCT-BALANCE-TBL
034600                                        (WS-DEST-IDX-SAVE).
034700            SET      WS-ACCT-IDX TO WS-SOURCE-IDX-SAVE.
034800            PERFORM  470-RESTAMP-TABLE-ENTRY.
034900            SET      WS-ACCT-IDX TO WS-DEST-IDX-SAVE.
035000            PERFORM  470-RESTAMP-TABLE-ENTRY.
035100            MOVE     "I"             TO WS-GEN-KIND.
035200            CALL     "GENERATE-ID" USING WS-GENERATE-PARMS.
035300            MOVE     WS-GEN-RESULT     TO TRF-ID.
035400            MOVE     "T"             TO WS-GEN-KIND.
035500            CALL     "GENERATE-ID" USING WS-GENERATE-PARMS.
035600            MOVE     WS-GEN-RESULT (1:20) TO TRF-REF-CODE.
035700            MOVE     REQ-SOURCE-ACCT   TO TRF-SOURCE-ACCT.
035800            MOVE     REQ-DEST-ACCT     TO TRF-DEST-ACCT.
035900            MOVE     REQ-AMOUNT        TO TRF-AMOUNT.
036000            MOVE     REQ-CURRENCY      TO TRF-CURRENCY.
036100            MOVE     REQ-CONCEPT       TO TRF-CONCEPT.
036200            MOVE     "EXITOSA"        TO TRF-STATUS.
036300            MOVE     WS-RUN-STAMP-EDIT TO TRF-DATE TRF-UPDATED-DATE.
036400            MOVE     SPACES            TO TRF-REASON.
036500            WRITE    TRF-JOURNAL.
036600            ADD      1                 TO WS-REQUESTS-ACCEPTED.
036700            ADD      REQ-AMOUNT        TO WS-AMOUNT-TRANSFERRED.
036800            DISPLAY  "TRANSFER POSTED - " WS-GEN-RESULT-REF
036900                     " " REQ-SOURCE-ACCT " TO " REQ-DEST-ACCT.
037000*-----------------------------------------------------------------
037100        300-REJECT-TRANSFER.
037200            MOVE     REQ-SOURCE-ACCT   TO TRF-SOURCE-ACCT.
037300            MOVE     REQ-DEST-ACCT     TO TRF-DEST-ACCT.
037400            MOVE     REQ-AMOUNT        TO TRF-AMOUNT.
037500            MOVE     REQ-CURRENCY      TO TRF-CURRENCY.
037600            MOVE     REQ-CONCEPT       TO TRF-CONCEPT.
037700            MOVE     "RECHAZADA"      TO TRF-STATUS.
037800            MOVE     WS-RUN-STAMP-EDIT TO TRF-DATE TRF-UPDATED-DATE.
037900            MOVE     WS-REJECT-REASON  TO TRF-REASON.
038000            MOVE     "I"              TO WS-GEN-KIND.
038100            CALL     "GENERATE-ID" USING WS-GENERATE-PARMS.
038200            MOVE     WS-GEN-RESULT     TO TRF-ID.
038300            MOVE     SPACES            TO TRF-REF-CODE.
038400            WRITE    TRF-JOURNAL.
038500            DISPLAY  "TRANSFER REJECTED - " WS-REJECT-PREFIX.
038600*-----------------------------------------------------------------
038700        300-WRITE-UPDATED-MASTER.
038800            PERFORM  400-WRITE-MASTER-ENTRY
038900                     VARYING WS-ACCT-IDX FROM 1 BY 1
039000                     UNTIL   WS-ACCT-IDX > WS-ACCT-COUNT.
039100*-----------------------------------------------------------------
039200        300-CLOSE-ALL-FILES.
039300            CLOSE    ACCTMAST
039400                     TRNFREQ
039500                     ACCTOUT
039600                     TRNFJRN.
039700*-----------------------------------------------------------------
039800        300-DISPLAY-RUN-TOTALS.
039900            DISPLAY "TRANSFER-POST RUN COMPLETE".
040000            DISPLAY "  REQUESTS READ        : " WS-REQUESTS-READ.
040100            DISPLAY "  REQUESTS ACCEPTED    : " WS-REQUESTS-ACCEPTED.
040200            DISPLAY "  REJECT SAME ACCOUNT  : " WS-REJECT-SAME-ACCT.
040300            DISPLAY "  REJECT SOURCE MISSING: " WS-REJECT-SOURCE-MISSING.
040400            DISPLAY "  REJECT DEST MISSING  : " WS-REJECT-DEST-MISSING.
040500            DISPLAY "  REJECT INSUFF BALANCE: " WS-REJECT-INSUFF-BALANCE.
040600            DISPLAY "  REJECT BAD AMOUNT    : " WS-REJECT-BAD-AMOUNT.
040700            DISPLAY "  AMOUNT TRANSFERRED   : " WS-AMOUNT-TRANSFERRED.
040800*-----------------------------------------------------------------
040900        400-READ-ACCT-MASTER.
041000            READ     ACCTMAST
041100                AT END
041200                     MOVE "Y" TO ACCTMAST-EOF-SW
041300            END-READ.
041400*-----------------------------------------------------------------
041500        400-ADD-MASTER-TO-TABLE.
041600            ADD      1                 TO WS-ACCT-COUNT.
041700            SET      WS-ACCT-IDX       TO WS-ACCT-COUNT.
041800            MOVE     ACCT-NUMBER       TO WS-ACCT-NUM-TBL (WS-ACCT-IDX).
041900            MOVE     ACCT-BALANCE      TO
042000                              WS-ACCT-BALANCE-TBL (WS-ACCT-IDX).
042100            MOVE     ACCT-RECORD       TO WS-ACCT-DATA-TBL (WS-ACCT-IDX).
042200            PERFORM  400-READ-ACCT-MASTER.
042300*-----------------------------------------------------------------
042400*BINARY SEARCH OVER THE SORTED TABLE - THE KEYED-ACCESS LOOKUP
042500*CAPABILITY OF THE TRANSFER PROCESSING UNIT.  SETS WS-FOUND-IN-TABLE
042600*AND LEAVES WS-ACCT-IDX POINTING AT THE MATCH WHEN FOUND.
042700*-----------------------------------------------------------------
042800        450-LOOKUP-BY-NUMBER.
042900            MOVE     "N"   TO WS-FOUND-SW.
043000            IF       WS-ACCT-COUNT > 0
043100                     SEARCH ALL WS-ACCT-ENTRY
043200                         WHEN WS-ACCT-NUM-TBL (WS-ACCT-IDX)
043300                                          = WS-LOOKUP-NUMBER
043400                              MOVE "Y" TO WS-FOUND-SW
043500                     END-SEARCH
043600            END-IF.
043700*-----------------------------------------------------------------
043800*MOVES THE POSTED BALANCE AND THE RUN TIMESTAMP BACK INTO THE
043900*210-BYTE IMAGE OF THE ACCOUNT RECORD HELD IN THE TABLE.
044000*-----------------------------------------------------------------
044100        470-RESTAMP-TABLE-ENTRY.
044200            MOVE     WS-ACCT-DATA-TBL (WS-ACCT-IDX) TO ACCT-RECORD.
044300            MOVE     WS-ACCT-BALANCE-TBL (WS-ACCT-IDX) TO ACCT-BALANCE.
044400            MOVE     WS-RUN-STAMP-EDIT TO ACCT-UPDATED-DATE.
044500            MOVE     ACCT-RECORD       TO WS-ACCT-DATA-TBL (WS-ACCT-IDX).
044600*-----------------------------------------------------------------
044700        400-WRITE-MASTER-ENTRY.
044800            MOVE     WS-ACCT-DATA-TBL (WS-ACCT-IDX) TO ACCT-OUT-RECORD.
044900            WRITE    ACCT-OUT-RECORD.
