000100*=================================================================
000200*PROGRAM      : TRANSFER-SUMMARY
000300*APPLICATION  : FUNDS TRANSFER BATCH POSTING
000400*DESCRIPTION  : LOADS THE COMPLETE JOURNAL INTO A TABLE AND PRINTS THE
000500*               132-COLUMN RUN SUMMARY OFF IT - A HEADING, ONE DETAIL
000600*               LINE PER ENTRY (ACCEPTED OR REJECTED), A TOTALS
000700*               SECTION WITH THE REJECTION BREAKDOWN, AND A FINAL
000800*               ACCOUNT LISTING WITH A CLOSING/OPENING CONTROL TOTAL
000900*               CHECK.  THE REFERENCE-CODE LOOKUP, PER-ACCOUNT HISTORY
001000*               AND SUCCESSFUL-ONLY RETRIEVAL CAPABILITIES OF THE
001100*               TRANSFER SERVICE ARE CARRIED HERE AS SEQUENTIAL SCANS
001200*               OVER THAT TABLE.
001300*USED FILES   :
001400*   TRNFJRN    - TRANSFER JOURNAL, INPUT, COMPLETE RUN (ACCEPTED AND
001500*                 REJECTED)
001600*   ACCTMAST   - ACCOUNT MASTER BEFORE THIS RUN'S TRANSFERS, INPUT,
001700*                 SUPPLIES THE OPENING-BALANCE CONTROL TOTAL
001800*   ACCTOUT    - ACCOUNT MASTER AFTER THIS RUN'S TRANSFERS, INPUT,
001900*                 SUPPLIES THE FINAL ACCOUNT LISTING
002000*   SUMMRPT    - PRINTED SUMMARY REPORT, OUTPUT, 132 COLUMNS
002100*=================================================================
002200        IDENTIFICATION DIVISION.
002300*-----------------------------------------------------------------
002400        PROGRAM-ID.                  TRANSFER-SUMMARY.
002500        AUTHOR.                      K D JABLONSKI.
002600        INSTALLATION.                DATA PROCESSING - BATCH DEPT.
002700        DATE-WRITTEN.                05/30/89.
002800        DATE-COMPILED.
002900        SECURITY.                    UNCLASSIFIED.
003000*-----------------------------------------------------------------
003100*CHANGE LOG
003200*  DATE     INIT  REQ/TKT   DESCRIPTION
003300*  -------- ----  --------  -------------------------------------
003400*  05/30/89 KDJ   SAV-017   ORIGINAL - INVENTORY AND REORDER REPORT
003500*                           WRITER, KEYED SUPPLIER LOOKUP PER LINE.
003600*  11/14/91 LMT   SAV-102   ADDED THE FOOTER RECORD COUNTS.
003700*  03/09/99 DCP   SAV-166   Y2K - EXPANDED ALL DATE FIELDS, CHANGED
003800*                           ACCEPT FROM DATE TO THE 8-DIGIT FORM.
003900*  09/22/03 DCP   SAV-182   DROPPED THE KEYED SUPPLIER FILE - ALL
004000*                           LOOKUPS NOW GO THROUGH TABLE SEARCH.
004100*  08/09/26 SWH   26-0117   REWRITTEN AS THE TRANSFER-SUMMARY REPORT
004200*                           OF THE FUNDS TRANSFER BATCH REDESIGN:
004300*                           JOURNAL DETAIL + TOTALS BY REJECT REASON
004400*                           REPLACE THE INVENTORY/REORDER SECTIONS,
004500*                           AND A FINAL ACCOUNT LISTING WITH A
004600*                           CLOSING/OPENING CONTROL TOTAL REPLACES
004700*                           THE OLD GRAND-TOTAL LINE.
004800*  08/09/26 SWH   26-0121   JOURNAL NOW LOADED INTO A TABLE INSTEAD
004900*                           OF BEING READ STRAIGHT THROUGH - ADDED
005000*                           THE REF-CODE SEARCH, PER-ACCOUNT HISTORY
005100*                           SCAN AND SUCCESSFUL-ONLY SCAN THAT THE
005200*                           TRANSFER SERVICE'S QUERY-SIDE REQUIRES;
005300*                           HEADING DATE NOW COMES OFF THE FIRST
005400*                           JOURNAL RECORD INSTEAD OF SYSTEM DATE.
005500*-----------------------------------------------------------------
005600        ENVIRONMENT DIVISION.
005700*-----------------------------------------------------------------
005800        CONFIGURATION SECTION.
005900        SOURCE-COMPUTER.             IBM-3090.
006000        OBJECT-COMPUTER.             IBM-3090.
006100        SPECIAL-NAMES.
006200            C01 IS TOP-OF-FORM
006300            CLASS NUMERIC-DIGITS  IS "0" THRU "9"
006400            UPSI-0 IS UPSI-SWITCH-0.
006500*-----------------------------------------------------------------
006600        INPUT-OUTPUT SECTION.
006700        FILE-CONTROL.
006800            SELECT  TRNFJRN
006900                    ASSIGN TO TRNFJRN
007000                    ORGANIZATION IS LINE SEQUENTIAL
007100                    FILE STATUS IS FS-TRNFJRN.
007200 
007300            SELECT  ACCTMAST
007400                    ASSIGN TO ACCTMAST
007500                    ORGANIZATION IS LINE SEQUENTIAL
007600                    FILE STATUS IS FS-ACCTMAST.
007700 
007800            SELECT  ACCTOUT
007900                    ASSIGN TO ACCTOUT
008000                    ORGANIZATION IS LINE SEQUENTIAL
008100                    FILE STATUS IS FS-ACCTOUT.
008200 
008300            SELECT  SUMMRPT
008400                    ASSIGN TO SUMMRPT
008500                    ORGANIZATION IS LINE SEQUENTIAL
008600                    FILE STATUS IS FS-SUMMRPT.
008700*-----------------------------------------------------------------
008800        DATA DIVISION.
008900*-----------------------------------------------------------------
009000        FILE SECTION.
009100        FD  TRNFJRN
009200            RECORD CONTAINS 266 CHARACTERS
009300            DATA RECORD IS TRF-JOURNAL.
009400        COPY TRFJRN.
009500 
009600        FD  ACCTMAST
009700            RECORD CONTAINS 210 CHARACTERS
009800            DATA RECORD IS ACCT-RECORD.
009900        COPY ACCTREC.
010000 
010100        FD  ACCTOUT
010200            RECORD CONTAINS 210 CHARACTERS
010300            DATA RECORD IS ACCT-OUT-RECORD.
010400        01  ACCT-OUT-RECORD             PIC X(210).
010500        01  ACCT-OUT-VIEW REDEFINES ACCT-OUT-RECORD.
010600            05  FILLER                  PIC X(36).
010700            05  AO-NUMBER               PIC X(20).
010800            05  AO-HOLDER               PIC X(40).
010900            05  FILLER                  PIC X(40).
011000            05  AO-BALANCE              PIC S9(13)V99.
011100            05  FILLER                  PIC X(59).
011200 
011300        FD  SUMMRPT
011400            RECORD CONTAINS 132 CHARACTERS
011500            DATA RECORD IS SUMM-LINE.
011600        01  SUMM-LINE                   PIC X(132).
011700*-----------------------------------------------------------------
011800        WORKING-STORAGE SECTION.
011900*-----------------------------------------------------------------
012000        01  FILE-STATUS-AREA.
012100            05  FS-TRNFJRN                PIC X(02).
012200            05  FS-ACCTMAST               PIC X(02).
012300            05  FS-ACCTOUT                PIC X(02).
012400            05  FS-SUMMRPT                PIC X(02).
012500*-----------------------------------------------------------------
012600        01  SWITCHES-AND-COUNTERS.
012700            05  TRNFJRN-EOF-SW            PIC X(01) VALUE "N".
012800                88  TRNFJRN-EOF                      VALUE "Y".
012900            05  ACCTMAST-EOF-SW           PIC X(01) VALUE "N".
013000                88  ACCTMAST-EOF                     VALUE "Y".
013100            05  ACCTOUT-EOF-SW            PIC X(01) VALUE "N".
013200                88  ACCTOUT-EOF                      VALUE "Y".
013300            05  WS-REQUESTS-READ          PIC 9(07) COMP VALUE 0.
013400            05  WS-REQUESTS-ACCEPTED      PIC 9(07) COMP VALUE 0.
013500            05  WS-REJECT-SAME-ACCT       PIC 9(07) COMP VALUE 0.
013600            05  WS-REJECT-SOURCE-MISSING  PIC 9(07) COMP VALUE 0.
013700            05  WS-REJECT-DEST-MISSING    PIC 9(07) COMP VALUE 0.
013800            05  WS-REJECT-INSUFF-BALANCE  PIC 9(07) COMP VALUE 0.
013900            05  WS-REJECT-BAD-AMOUNT      PIC 9(07) COMP VALUE 0.
014000*-----------------------------------------------------------------
014100*PAGE LINE COUNT - STANDALONE, NOT PART OF THE RUN COUNTERS GROUP,
014200*SINCE IT IS RESET ON EVERY PAGE BREAK RATHER THAN ONCE PER RUN.
014300*-----------------------------------------------------------------
014400        77  WS-LINE-COUNT                 PIC 9(02) COMP VALUE 0.
014500*-----------------------------------------------------------------
014600*ACCUMULATORS - MONEY KEPT ZONED DISPLAY, LIKE EVERY OTHER BALANCE
014700*FIELD IN THIS SYSTEM, EVEN THOUGH THEY ARE ONLY EVER ADDED TO.
014800*-----------------------------------------------------------------
014900        01  ACCUMULATORS.
015000            05  WS-AMOUNT-TRANSFERRED     PIC S9(13)V99 VALUE 0.
015100            05  WS-OPENING-TOTAL          PIC S9(13)V99 VALUE 0.
015200            05  WS-CLOSING-TOTAL          PIC S9(13)V99 VALUE 0.
015300            05  WS-CONTROL-DIFFERENCE     PIC S9(13)V99 VALUE 0.
015400*-----------------------------------------------------------------
015500*JOURNAL TABLE - THE COMPLETE RUN'S TRNFJRN LOADED INTO MEMORY SO
015600*THE RETRIEVAL-BY-REFERENCE-CODE, PER-ACCOUNT-HISTORY AND
015700*SUCCESSFUL-ONLY-LISTING CAPABILITIES OF THE TRANSFER SERVICE ARE
015800*REALIZED AS SEQUENTIAL SCANS OVER THE LOADED TABLE, THE SAME WAY
015900*THE ACCOUNT LOOKUPS IN ACCOUNT-OPEN AND TRANSFER-POST ARE TABLE
016000*SEARCHES RATHER THAN RE-READS OF THE FILE.
016100*-----------------------------------------------------------------
016200        01  WS-JOURNAL-TABLE.
016300            05  WS-JRN-COUNT              PIC 9(05) COMP VALUE 0.
016400            05  WS-JRN-ENTRY OCCURS 9999 TIMES
016500                        INDEXED BY WS-JRN-IDX WS-HIST-IDX.
016600                10  WS-JRN-REF-TBL        PIC X(20).
016700                10  WS-JRN-SOURCE-TBL     PIC X(20).
016800                10  WS-JRN-DEST-TBL       PIC X(20).
016900                10  WS-JRN-STATUS-TBL     PIC X(10).
017000                10  WS-JRN-DATA-TBL       PIC X(266).
017100*-----------------------------------------------------------------
017200*FLAT SAVE AREA FOR THE JOURNAL ENTRY CURRENTLY BEING LOADED OR
017300*SCANNED - BROKEN OUT BY REDEFINES SO THE SEARCH/SCAN FIELDS CAN BE
017400*PULLED STRAIGHT OFF THE 266-BYTE IMAGE HELD IN THE TABLE.
017500*-----------------------------------------------------------------
017600        01  WS-JRN-SAVE-AREA              PIC X(266).
017700        01  WS-JRN-SAVE-VIEW REDEFINES WS-JRN-SAVE-AREA.
017800            05  FILLER                    PIC X(36).
017900            05  JS-SOURCE-ACCT            PIC X(20).
018000            05  JS-DEST-ACCT              PIC X(20).
018100            05  JS-AMOUNT                 PIC 9(13)V99.
018200            05  FILLER                    PIC X(03).
018300            05  JS-STATUS                 PIC X(10).
018400            05  FILLER                    PIC X(82).
018500            05  JS-REF-CODE               PIC X(20).
018600            05  FILLER                    PIC X(60).
018700*-----------------------------------------------------------------
018800*RESULT AREAS FOR THE TWO TABLE-SEARCH PARAGRAPHS BELOW.
018900*-----------------------------------------------------------------
019000        01  WS-JRN-SEARCH-RESULTS.
019100            05  WS-JRN-SEARCH-REF         PIC X(20).
019200            05  WS-JRN-FOUND-SW           PIC X(01) VALUE "N".
019300                88  WS-JRN-FOUND-IN-TABLE         VALUE "Y".
019400        01  WS-ACCT-HISTORY-RESULTS.
019500            05  WS-HIST-ACCOUNT-NUMBER    PIC X(20).
019600            05  WS-HIST-COUNT             PIC 9(05) COMP VALUE 0.
019700            05  WS-HIST-NET-AMOUNT        PIC S9(13)V99 VALUE 0.
019800*-----------------------------------------------------------------
019900*RUN-DATE WORK AREA FOR THE REPORT HEADING - BROKEN OUT BY REDEFINES
020000*SO THE EDITED HEADING CAN BE BUILT FIELD BY FIELD.
020100*-----------------------------------------------------------------
020200        01  WS-RUN-DATE-8                 PIC 9(08).
020300        01  WS-RUN-DATE-8R REDEFINES WS-RUN-DATE-8.
020400            05  WS-RUN-CCYY               PIC 9(04).
020500            05  WS-RUN-MO                 PIC 9(02).
020600            05  WS-RUN-DA                 PIC 9(02).
020700*-----------------------------------------------------------------
020800*REPORT LINES - HEADING, COLUMN HEADER, DETAIL, TOTALS AND THE FINAL
020900*ACCOUNT LISTING, ALL 132 COLUMNS WIDE.
021000*-----------------------------------------------------------------
021100        01  RPT-HEADING.
021200            05  FILLER                  PIC X(05)  VALUE SPACES.
021300            05  FILLER                  PIC X(34)
021400                    VALUE "FUNDS TRANSFER BATCH - RUN SUMMARY".
021500            05  FILLER                  PIC X(11)  VALUE " RUN DATE ".
021600            05  RH-CCYY                 PIC 9(04).
021700            05  FILLER                  PIC X(01)  VALUE "-".
021800            05  RH-MO                   PIC 9(02).
021900            05  FILLER                  PIC X(01)  VALUE "-".
022000            05  RH-DA                   PIC 9(02).
022100            05  FILLER                  PIC X(72)  VALUE SPACES.
022200 
022300        01  RPT-COLUMN-HEADER.
022400            05  FILLER                  PIC X(01)  VALUE SPACES.
022500            05  FILLER                  PIC X(21)  VALUE "REF CODE".
022600            05  FILLER                  PIC X(21)  VALUE "SOURCE ACCT".
022700            05  FILLER                  PIC X(21)  VALUE "DEST ACCT".
022800            05  FILLER                  PIC X(18)  VALUE "AMOUNT".
022900            05  FILLER                  PIC X(11)  VALUE "STATUS".
023000            05  FILLER                  PIC X(39)  VALUE "REASON".
023100 
023200        01  RPT-DETAIL.
023300            05  FILLER                  PIC X(01)  VALUE SPACES.
023400            05  RD-REF-CODE             PIC X(20).
023500            05  FILLER                  PIC X(01)  VALUE SPACES.
023600            05  RD-SOURCE-ACCT          PIC X(20).
023700            05  FILLER                  PIC X(01)  VALUE SPACES.
023800            05  RD-DEST-ACCT            PIC X(20).
023900            05  FILLER                  PIC X(01)  VALUE SPACES.
024000            05  RD-AMOUNT               PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
024100            05  FILLER                  PIC X(02)  VALUE SPACES.
024200            05  RD-STATUS               PIC X(10).
024300            05  FILLER                  PIC X(01)  VALUE SPACES.
024400            05  RD-REASON               PIC X(33).
024500 
024600        01  RPT-TOTALS-LINE.
024700            05  FILLER                  PIC X(02)  VALUE SPACES.
024800            05  RT-LABEL                PIC X(30).
024900            05  RT-VALUE                PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
025000            05  FILLER                  PIC X(79)  VALUE SPACES.
025100 
025200        01  RPT-ACCOUNT-LISTING.
025300            05  FILLER                  PIC X(01)  VALUE SPACES.
025400            05  RA-NUMBER               PIC X(20).
025500            05  FILLER                  PIC X(02)  VALUE SPACES.
025600            05  RA-HOLDER               PIC X(40).
025700            05  FILLER                  PIC X(02)  VALUE SPACES.
025800            05  RA-BALANCE              PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
025900            05  FILLER                  PIC X(46)  VALUE SPACES.
026000*-----------------------------------------------------------------
026100        PROCEDURE DIVISION.
026200*-----------------------------------------------------------------
026300        100-TRANSFER-SUMMARY.
026400            PERFORM 200-INITIALIZE-RUN.
026500            PERFORM 200-PRINT-JOURNAL-DETAIL
026600                    VARYING WS-JRN-IDX FROM 1 BY 1
026700                    UNTIL WS-JRN-IDX > WS-JRN-COUNT.
026800            PERFORM 470-FIND-SUCCESSFUL-TRANSFERS.
026900            PERFORM 200-PRINT-TOTALS-SECTION.
027000            PERFORM 200-SUM-OPENING-BALANCES.
027100            PERFORM 200-PRINT-ACCOUNT-LISTING
027200                    UNTIL ACCTOUT-EOF.
027300            PERFORM 200-PRINT-CONTROL-TOTAL-CHECK.
027400            PERFORM 200-TERMINATE-RUN.
027500 
027600            STOP RUN.
027700*-----------------------------------------------------------------
027800        200-INITIALIZE-RUN.
027900            PERFORM 300-OPEN-ALL-FILES.
028000            PERFORM 300-INIT-SWITCHES-AND-COUNTERS.
028100            PERFORM 300-READ-TRNFJRN.
028200            PERFORM 300-PRINT-HEADING.
028300            PERFORM 410-ADD-JOURNAL-TO-TABLE
028400                    UNTIL TRNFJRN-EOF.
028500            PERFORM 350-VERIFY-TABLE-LOAD.
028600*-----------------------------------------------------------------
028700*ONE DETAIL LINE PER JOURNAL RECORD, ACCEPTED OR REJECTED, NOW TAKEN
028800*FROM THE LOADED TABLE RATHER THAN FROM A SECOND PASS OVER TRNFJRN.
028900*-----------------------------------------------------------------
029000        200-PRINT-JOURNAL-DETAIL.
029100            MOVE    WS-JRN-DATA-TBL (WS-JRN-IDX) TO TRF-JOURNAL.
029200            PERFORM 300-ACCUMULATE-JOURNAL-ENTRY.
029300            PERFORM 300-WRITE-DETAIL-LINE.
029400*-----------------------------------------------------------------
029500        200-PRINT-TOTALS-SECTION.
029600            PERFORM 300-WRITE-TOTALS-SECTION.
029700*-----------------------------------------------------------------
029800*READS THE PRE-TRANSFER MASTER ONLY TO ACCUMULATE THE OPENING-
029900*BALANCE CONTROL TOTAL; NO DETAIL LINE IS PRINTED FOR THIS PASS.
030000*-----------------------------------------------------------------
030100        200-SUM-OPENING-BALANCES.
030200            PERFORM 300-READ-ACCTMAST.
030300            PERFORM 300-ADD-TO-OPENING-TOTAL
030400                    UNTIL ACCTMAST-EOF.
030500*-----------------------------------------------------------------
030600        200-PRINT-ACCOUNT-LISTING.
030700            PERFORM 300-WRITE-ACCOUNT-LISTING-LINE.
030800            PERFORM 300-ADD-TO-CLOSING-TOTAL.
030900            PERFORM 300-READ-ACCTOUT.
031000*-----------------------------------------------------------------
031100        200-PRINT-CONTROL-TOTAL-CHECK.
031200            PERFORM 300-WRITE-CONTROL-TOTAL-CHECK.
031300*-----------------------------------------------------------------
031400        200-TERMINATE-RUN.
031500            PERFORM 300-CLOSE-ALL-FILES.
031600            DISPLAY "TRANSFER-SUMMARY RUN COMPLETE".
031700*-----------------------------------------------------------------
031800        300-OPEN-ALL-FILES.
031900            OPEN    INPUT   TRNFJRN
032000                    INPUT   ACCTMAST
032100                    INPUT   ACCTOUT
032200                    OUTPUT  SUMMRPT.
032300*-----------------------------------------------------------------
032400        300-INIT-SWITCHES-AND-COUNTERS.
032500            INITIALIZE SWITCHES-AND-COUNTERS.
032600            INITIALIZE ACCUMULATORS.
032700*-----------------------------------------------------------------
032800        300-PRINT-HEADING.
032900            IF      TRNFJRN-EOF
033000                    ACCEPT  WS-RUN-DATE-8     FROM DATE YYYYMMDD
033100                    MOVE    WS-RUN-CCYY       TO RH-CCYY
033200                    MOVE    WS-RUN-MO         TO RH-MO
033300                    MOVE    WS-RUN-DA         TO RH-DA
033400            ELSE
033500                    MOVE    TRF-DTE-YYYY      TO RH-CCYY
033600                    MOVE    TRF-DTE-MM        TO RH-MO
033700                    MOVE    TRF-DTE-DD        TO RH-DA
033800            END-IF.
033900            WRITE   SUMM-LINE             FROM RPT-HEADING
034000                    AFTER ADVANCING TOP-OF-FORM.
034100            WRITE   SUMM-LINE             FROM RPT-COLUMN-HEADER
034200                    AFTER ADVANCING 2 LINES.
034300            MOVE    4                     TO WS-LINE-COUNT.
034400*-----------------------------------------------------------------
034500        300-READ-TRNFJRN.
034600            READ    TRNFJRN
034700                AT END
034800                    MOVE "Y" TO TRNFJRN-EOF-SW
034900            END-READ.
035000*-----------------------------------------------------------------
035100        410-ADD-JOURNAL-TO-TABLE.
035200            ADD      1                TO WS-JRN-COUNT.
035300            SET      WS-JRN-IDX       TO WS-JRN-COUNT.
035400            MOVE     TRF-SOURCE-ACCT  TO WS-JRN-SOURCE-TBL (WS-JRN-IDX).
035500            MOVE     TRF-DEST-ACCT    TO WS-JRN-DEST-TBL (WS-JRN-IDX).
035600            MOVE     TRF-STATUS       TO WS-JRN-STATUS-TBL (WS-JRN-IDX).
035700            MOVE     TRF-REF-CODE     TO WS-JRN-REF-TBL (WS-JRN-IDX).
035800            MOVE     TRF-JOURNAL      TO WS-JRN-DATA-TBL (WS-JRN-IDX).
035900            PERFORM  300-READ-TRNFJRN.
036000*-----------------------------------------------------------------
036100*AFTER THE TABLE IS FULLY LOADED, CONFIRM THE LAST ENTRY CAN BE
036200*LOCATED BY ITS OWN REFERENCE CODE BEFORE TRUSTING THE TABLE FOR
036300*THE REST OF THE RUN - THE "RETRIEVES TRANSFERS BY REFERENCE CODE"
036400*CAPABILITY OF THE TRANSFER SERVICE, EXERCISED HERE AS A LOAD-
036500*INTEGRITY CHECK.
036600*-----------------------------------------------------------------
036700        350-VERIFY-TABLE-LOAD.
036800            IF      WS-JRN-COUNT > 0
036900                    MOVE WS-JRN-REF-TBL (WS-JRN-COUNT)
037000                                         TO WS-JRN-SEARCH-REF
037100                    PERFORM 450-FIND-BY-REF-CODE
037200                    IF NOT WS-JRN-FOUND-IN-TABLE
037300                        DISPLAY "TRANSFER-SUMMARY - JOURNAL TABLE"
037400                                " LOAD INTEGRITY CHECK FAILED"
037500                    END-IF
037600            END-IF.
037700*-----------------------------------------------------------------
037800*SEQUENTIAL SEARCH OVER THE LOADED JOURNAL TABLE BY REFERENCE CODE -
037900*THE JOURNAL IS IN ARRIVAL ORDER, NOT REFERENCE-CODE ORDER, SO THIS
038000*IS A STRAIGHT SCAN RATHER THAN A BINARY SEARCH.  SETS
038100*WS-JRN-FOUND-IN-TABLE AND LEAVES WS-JRN-IDX POINTING AT THE MATCH
038200*WHEN FOUND.
038300*-----------------------------------------------------------------
038400        450-FIND-BY-REF-CODE.
038500            MOVE    "N"   TO WS-JRN-FOUND-SW.
038600            IF      WS-JRN-COUNT > 0
038700                    SEARCH WS-JRN-ENTRY
038800                        AT END
038900                            NEXT SENTENCE
039000                        WHEN WS-JRN-REF-TBL (WS-JRN-IDX)
039100                                             = WS-JRN-SEARCH-REF
039200                            MOVE "Y" TO WS-JRN-FOUND-SW
039300                    END-SEARCH
039400            END-IF.
039500*-----------------------------------------------------------------
039600*FILTER-SCAN OF THE LOADED TABLE FOR THE TRANSFER HISTORY OF ONE
039700*ACCOUNT, AS SOURCE OR AS DESTINATION - THE "LISTS TRANSFER HISTORY
039800*FOR AN ACCOUNT" CAPABILITY OF THE TRANSFER SERVICE.  LEAVES THE
039900*TOUCH COUNT AND NET MOVEMENT (CREDITS LESS DEBITS) IN
040000*WS-HIST-COUNT / WS-HIST-NET-AMOUNT FOR WS-HIST-ACCOUNT-NUMBER.
040100*-----------------------------------------------------------------
040200        460-FIND-ACCOUNT-HISTORY.
040300            MOVE    0   TO WS-HIST-COUNT.
040400            MOVE    0   TO WS-HIST-NET-AMOUNT.
040500            PERFORM 465-CHECK-HISTORY-ENTRY
040600                    VARYING WS-HIST-IDX FROM 1 BY 1
040700                    UNTIL   WS-HIST-IDX > WS-JRN-COUNT.
040800*-----------------------------------------------------------------
040900        465-CHECK-HISTORY-ENTRY.
041000            IF      WS-JRN-STATUS-TBL (WS-HIST-IDX) = "EXITOSA"
041100                AND (WS-JRN-SOURCE-TBL (WS-HIST-IDX)
041200                                         = WS-HIST-ACCOUNT-NUMBER
041300                 OR  WS-JRN-DEST-TBL (WS-HIST-IDX)
041400                                         = WS-HIST-ACCOUNT-NUMBER)
041500                    MOVE WS-JRN-DATA-TBL (WS-HIST-IDX)
041600                                         TO WS-JRN-SAVE-AREA
041700                    ADD  1               TO WS-HIST-COUNT
041800                    IF   WS-JRN-SOURCE-TBL (WS-HIST-IDX)
041900                                         = WS-HIST-ACCOUNT-NUMBER
042000                         SUBTRACT JS-AMOUNT FROM WS-HIST-NET-AMOUNT
042100                    ELSE
042200                         ADD      JS-AMOUNT TO WS-HIST-NET-AMOUNT
042300                    END-IF
042400            END-IF.
042500*-----------------------------------------------------------------
042600*FILTER-SCAN OF THE LOADED TABLE FOR SUCCESSFUL (EXITOSA) ENTRIES -
042700*THE "LISTS ALL SUCCESSFUL TRANSFERS" CAPABILITY OF THE TRANSFER
042800*SERVICE, USED HERE TO DERIVE THE ACCEPTED COUNT AND THE AMOUNT
042900*TRANSFERRED TOTAL INDEPENDENTLY OF THE DETAIL-LINE PASS ABOVE.
043000*-----------------------------------------------------------------
043100        470-FIND-SUCCESSFUL-TRANSFERS.
043200            PERFORM 475-CHECK-SUCCESSFUL-ENTRY
043300                    VARYING WS-JRN-IDX FROM 1 BY 1
043400                    UNTIL   WS-JRN-IDX > WS-JRN-COUNT.
043500*-----------------------------------------------------------------
043600        475-CHECK-SUCCESSFUL-ENTRY.
043700            IF      WS-JRN-STATUS-TBL (WS-JRN-IDX) = "EXITOSA"
043800                    MOVE WS-JRN-DATA-TBL (WS-JRN-IDX) TO WS-JRN-SAVE-AREA
043900                    ADD  1        TO WS-REQUESTS-ACCEPTED
044000                    ADD  JS-AMOUNT TO WS-AMOUNT-TRANSFERRED
044100            END-IF.
044200*-----------------------------------------------------------------
044300        300-ACCUMULATE-JOURNAL-ENTRY.
044400            ADD     1   TO WS-REQUESTS-READ.
044500            IF      NOT TRF-ACCEPTED
044600                    PERFORM 360-TALLY-REJECT-REASON
044700            END-IF.
044800*-----------------------------------------------------------------
044900*CLASSIFIES A REJECTED ENTRY BY ITS REASON TEXT FOR THE TOTALS
045000*SECTION - THE FIVE CATEGORIES MATCH THE ORDER THEY ARE TESTED IN
045100*TRANSFER-POST.
045200*-----------------------------------------------------------------
045300        360-TALLY-REJECT-REASON.
045400            EVALUATE TRUE
045500                WHEN TRF-REASON (1:10) = "No puedes "
045600                     ADD 1 TO WS-REJECT-SAME-ACCT
045700                WHEN TRF-REASON (1:10) = "Cuenta ori"
045800                     ADD 1 TO WS-REJECT-SOURCE-MISSING
045900                WHEN TRF-REASON (1:10) = "Cuenta des"
046000                     ADD 1 TO WS-REJECT-DEST-MISSING
046100                WHEN TRF-REASON (1:10) = "Saldo insu"
046200                     ADD 1 TO WS-REJECT-INSUFF-BALANCE
046300                WHEN OTHER
046400                     ADD 1 TO WS-REJECT-BAD-AMOUNT
046500            END-EVALUATE.
046600*-----------------------------------------------------------------
046700        300-WRITE-DETAIL-LINE.
046800            IF      WS-LINE-COUNT > 55
046900                    PERFORM 400-REPORT-PAGESKIP
047000            END-IF.
047100            MOVE    TRF-REF-CODE        TO RD-REF-CODE.
047200            MOVE    TRF-SOURCE-ACCT     TO RD-SOURCE-ACCT.
047300            MOVE    TRF-DEST-ACCT       TO RD-DEST-ACCT.
047400            MOVE    TRF-AMOUNT          TO RD-AMOUNT.
047500            MOVE    TRF-STATUS          TO RD-STATUS.
047600            MOVE    TRF-REASON (1:33)   TO RD-REASON.
047700            WRITE   SUMM-LINE           FROM RPT-DETAIL.
047800            ADD     1                   TO WS-LINE-COUNT.
047900*-----------------------------------------------------------------
048000        400-REPORT-PAGESKIP.
048100            MOVE    SPACES      TO SUMM-LINE.
048200            WRITE   SUMM-LINE   AFTER ADVANCING PAGE.
048300            WRITE   SUMM-LINE   FROM RPT-COLUMN-HEADER
048400                    AFTER ADVANCING 2 LINES.
048500            MOVE    2           TO WS-LINE-COUNT.
048600*-----------------------------------------------------------------
048700*TOTALS SECTION - REQUESTS READ/ACCEPTED, THE FIVE-WAY REJECTION
048800*BREAKDOWN, AND THE TOTAL AMOUNT SUCCESSFULLY TRANSFERRED.
048900*-----------------------------------------------------------------
049000        300-WRITE-TOTALS-SECTION.
049100            MOVE    SPACES      TO SUMM-LINE.
049200            WRITE   SUMM-LINE   AFTER ADVANCING 2 LINES.
049300            MOVE    "REQUESTS READ"             TO RT-LABEL.
049400            MOVE    WS-REQUESTS-READ              TO RT-VALUE.
049500            WRITE   SUMM-LINE   FROM RPT-TOTALS-LINE.
049600            MOVE    "TRANSFERS ACCEPTED"        TO RT-LABEL.
049700            MOVE    WS-REQUESTS-ACCEPTED          TO RT-VALUE.
049800            WRITE   SUMM-LINE   FROM RPT-TOTALS-LINE.
049900            MOVE    "REJECTED - SAME ACCOUNT"    TO RT-LABEL.
050000            MOVE    WS-REJECT-SAME-ACCT           TO RT-VALUE.
050100            WRITE   SUMM-LINE   FROM RPT-TOTALS-LINE.
050200            MOVE    "REJECTED - SOURCE MISSING"  TO RT-LABEL.
050300            MOVE    WS-REJECT-SOURCE-MISSING      TO RT-VALUE.
050400            WRITE   SUMM-LINE   FROM RPT-TOTALS-LINE.
050500            MOVE    "REJECTED - DEST MISSING"    TO RT-LABEL.
050600            MOVE    WS-REJECT-DEST-MISSING        TO RT-VALUE.
050700            WRITE   SUMM-LINE   FROM RPT-TOTALS-LINE.
050800            MOVE    "REJECTED - INSUFF BALANCE"  TO RT-LABEL.
050900            MOVE    WS-REJECT-INSUFF-BALANCE      TO RT-VALUE.
051000            WRITE   SUMM-LINE   FROM RPT-TOTALS-LINE.
051100            MOVE    "REJECTED - INVALID AMOUNT"  TO RT-LABEL.
051200            MOVE    WS-REJECT-BAD-AMOUNT          TO RT-VALUE.
051300            WRITE   SUMM-LINE   FROM RPT-TOTALS-LINE.
051400            MOVE    "TOTAL AMOUNT TRANSFERRED"   TO RT-LABEL.
051500            MOVE    WS-AMOUNT-TRANSFERRED         TO RT-VALUE.
051600            WRITE   SUMM-LINE   FROM RPT-TOTALS-LINE.
051700*-----------------------------------------------------------------
051800        300-READ-ACCTMAST.
051900            READ    ACCTMAST
052000                AT END
052100                    MOVE "Y" TO ACCTMAST-EOF-SW
052200            END-READ.
052300*-----------------------------------------------------------------
052400        300-ADD-TO-OPENING-TOTAL.
052500            ADD     ACCT-BALANCE    TO WS-OPENING-TOTAL.
052600            PERFORM 300-READ-ACCTMAST.
052700*-----------------------------------------------------------------
052800        300-READ-ACCTOUT.
052900            READ    ACCTOUT
053000                AT END
053100                    MOVE "Y" TO ACCTOUT-EOF-SW
053200            END-READ.
053300*-----------------------------------------------------------------
053400*FINAL ACCOUNT LISTING - ONE LINE PER ACCOUNT ON THE POST-TRANSFER
053500*MASTER, PLUS THE RUNNING CLOSING-BALANCE TOTAL.
053600*-----------------------------------------------------------------
053700        300-WRITE-ACCOUNT-LISTING-LINE.
053800            IF      WS-LINE-COUNT > 55
053900                    PERFORM 400-REPORT-PAGESKIP
054000            END-IF.
054100            MOVE    AO-NUMBER           TO RA-NUMBER.
054200            MOVE    AO-HOLDER           TO RA-HOLDER.
054300            MOVE    AO-BALANCE          TO RA-BALANCE.
054400            WRITE   SUMM-LINE           FROM RPT-ACCOUNT-LISTING.
054500            ADD     1                   TO WS-LINE-COUNT.
054600            MOVE    AO-NUMBER           TO WS-HIST-ACCOUNT-NUMBER.
054700            PERFORM 460-FIND-ACCOUNT-HISTORY.
054800            DISPLAY "  ACCT " AO-NUMBER " TRANSFER COUNT: "
054900                    WS-HIST-COUNT " NET MOVEMENT: " WS-HIST-NET-AMOUNT.
055000*-----------------------------------------------------------------
055100        300-ADD-TO-CLOSING-TOTAL.
055200            ADD     AO-BALANCE          TO WS-CLOSING-TOTAL.
055300*-----------------------------------------------------------------
055400*THE CONTROL CHECK - CLOSING TOTAL LESS OPENING TOTAL SHOULD BE
055500*ZERO (TRANSFERS CONSERVE THE SUM; NEW ACCOUNTS WERE ALREADY IN THE
055600*OPENING TOTAL BECAUSE ACCOUNT-OPEN RUNS BEFORE TRANSFER-POST).
055700*-----------------------------------------------------------------
055800        300-WRITE-CONTROL-TOTAL-CHECK.
055900            SUBTRACT WS-OPENING-TOTAL FROM WS-CLOSING-TOTAL
056000                                      GIVING WS-CONTROL-DIFFERENCE.
056100            MOVE     SPACES      TO SUMM-LINE.
056200            WRITE    SUMM-LINE   AFTER ADVANCING 2 LINES.
056300            MOVE     "OPENING BALANCE TOTAL"      TO RT-LABEL.
056400            MOVE     WS-OPENING-TOTAL              TO RT-VALUE.
056500            WRITE    SUMM-LINE   FROM RPT-TOTALS-LINE.
056600            MOVE     "CLOSING BALANCE TOTAL"      TO RT-LABEL.
056700            MOVE     WS-CLOSING-TOTAL              TO RT-VALUE.
056800            WRITE    SUMM-LINE   FROM RPT-TOTALS-LINE.
056900            MOVE     "CONTROL DIFFERENCE"         TO RT-LABEL.
057000            MOVE     WS-CONTROL-DIFFERENCE         TO RT-VALUE.
057100            WRITE    SUMM-LINE   FROM RPT-TOTALS-LINE.
057200*-----------------------------------------------------------------
057300        300-CLOSE-ALL-FILES.
057400            CLOSE   TRNFJRN
057500                    ACCTMAST
057600                    ACCTOUT
057700                    SUMMRPT.
